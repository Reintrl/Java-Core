000100*================================================================*
000200* AUTHOR......: R. SANTOS
000300* DATE WRITTEN: 05/14/1987
000400* DESCRIPTION.: ACCOUNT MASTER RECORD - BALANCE FILE
000500* BOOK........: CPY0001A
000600*----------------------------------------------------------------*
000700* THE MASTER FILE IS STRICTLY ONE "ACCOUNT|BALANCE" LINE PER
000800* ACCOUNT - SEE WRK-MASTER-LINE-R IN CTA0001A FOR THE SPLIT.
000900* THIS BOOK NO LONGER CARRIES A FIXED-COLUMN FD RECORD FOR IT.
001000*----------------------------------------------------------------*
001100* 1991-02-20 RJS 0044  ADDED ACCT-STATUS AND LAST-ACTIVITY TO A   *
001200*                      FIXED-COLUMN MASTER RECORD                *
001300* 1998-11-09 RJS 0187  WIDENED LAST-ACTIVITY YEAR - Y2K           *
001400* 2007-09-25 MLF 0248  REMOVED CPY0001A-ACCOUNT-REC, ACCT-STATUS  *
001500*                      AND LAST-ACTIVITY - AUDIT FOUND THE FIELDS *
001600*                      WERE NEVER READ OR WRITTEN BY ANY PROGRAM; *
001700*                      CTA0001A HAS ALWAYS SPLIT THE MASTER LINE  *
001800*                      ON "|" INTO ACCOUNT AND BALANCE ONLY        *
001900*================================================================*

002000*----------------------------------------------------------------*
002100*    IN-MEMORY ACCOUNT TABLE - LOADED BY CTA0001A FUNCTION LOAD
002200*----------------------------------------------------------------*
002300 01  CPY0001A-ACCOUNT-TABLE.
002400     05  CPY0001A-ACCOUNT-QTDE      PIC 9(005) COMP VALUE ZERO.
002500     05  CPY0001A-ACCOUNT-ENTRY OCCURS 500 TIMES
002600             INDEXED BY CPY0001A-ACCT-IDX.
002700         10 CPY0001A-TAB-NUMBER     PIC X(11).
002800         10 CPY0001A-TAB-BALANCE    PIC S9(13)V99.
002900         10 FILLER                  PIC X(10).


