000100******************************************************************
000200* SYSTEM DATE / TIME SERVICE SUBPROGRAM
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. PROGDATE.
000600 AUTHOR. R. SANTOS.
000700 INSTALLATION. FIRST MIDLAND BANK - DATA PROCESSING DIVISION.
000800 DATE-WRITTEN. 05/14/1987.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH UTILITY.
001100*================================================================*
001200*                         C H A N G E   L O G
001300*----------------------------------------------------------------*
001400* 870514 RJS 0001  INITIAL RELEASE - PULLED SYSTEM DATE FOR THE  *
001500*                  CADASTRO SUITE (WAS PROGDATA)                 *
001600* 880203 RJS 0012  RENAMED PROGDATA TO PROGDATE FOR THE WIRE     *
001700*                  TRANSFER BATCH - DATE PLUS TIME NOW RETURNED  *
001800* 880203 RJS 0012  ADDED 0002-OBTER-HORA, DROPPED MONTH/WEEKDAY  *
001900*                  DESCRIPTIONS - NOT NEEDED BY THE NEW CALLERS  *
002000* 910730 DLK 0029  DISPLAY REMOVED FROM PRODUCTION PATH - WAS    *
002100*                  LEFT IN FROM UNIT TESTING                     *
002200* 981109 RJS 0187  WIDENED COD001A-DATA-ANO TO 4 DIGITS - Y2K    *
002300*                  REMEDIATION PROJECT, SEE COD001A CHANGE LOG   *
002400* 000118 TOB 0201  VERIFIED Y2K ROLLOVER IN PARALLEL RUN - NO    *
002500*                  FURTHER CHANGE REQUIRED                      *
002600* 020305 TOB 0214  ADDED UPSI-0 TRACE SWITCH AND TRACE LINE FOR  *
002700*                  USE DURING THE NIGHTLY WIRE BATCH CUTOVER     *
002800* 070925 MLF 0244  0001-OBTER-DATA RE-ACCEPTS THE SYSTEM DATE IF *
002900*                  IT EVER COMES BACK ALL ZERO - SEEN ONCE ON A  *
003000*                  CLOCK GLITCH DURING THE 2007 DST CHANGEOVER   *
003100*================================================================*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON  STATUS IS WRK-TRACE-ON
003700            OFF STATUS IS WRK-TRACE-OFF.

003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 77  FILLER                  PIC X(30) VALUE
004100     '* PROGDATE WORKING STORAGE *'.

004200 01  WRK-CALL-COUNT          PIC 9(005) COMP VALUE ZERO.
004300 01  WRK-TIME-8              PIC 9(008) VALUE ZEROES.
004400 01  WRK-TIME-8R REDEFINES WRK-TIME-8.
004500     05 WRK-TIME-8-HHMMSS    PIC 9(006).
004600     05 WRK-TIME-8-HUNDS     PIC 9(002).
004700 01  WRK-TIME-8-HHMMSS-R REDEFINES WRK-TIME-8-HHMMSS.
004800     05 WRK-TIME-HORA        PIC 9(002).
004900     05 WRK-TIME-MINUTO      PIC 9(002).
005000     05 WRK-TIME-SEGUNDO     PIC 9(002).

005100 01  WRK-TRACE-LINE          PIC X(40) VALUE SPACES.
005200 01  WRK-TRACE-LINE-R REDEFINES WRK-TRACE-LINE.
005300     05  WRK-TRACE-CALLNO    PIC X(05).
005400     05  FILLER              PIC X(35).

005500 LINKAGE SECTION.
005600*    SYSTEM DATE / TIME WORK AREA
005700 COPY COD001A.

005800*================================================================*
005900 PROCEDURE DIVISION USING COD001A-REGISTRO.
006000*================================================================*

006100*----------------------------------------------------------------*
006200*    MAIN LINE
006300*----------------------------------------------------------------*
006400*> cobol-lint CL002 0000-processar
006500 0000-PROCESSAR                  SECTION.
006600*----------------------------------------------------------------*

006700     ADD 1                       TO WRK-CALL-COUNT
006800     PERFORM 0001-OBTER-DATA THRU 0001-END
006900     PERFORM 0002-OBTER-HORA
007000     PERFORM 9999-FINALIZAR
007100     .
007200*----------------------------------------------------------------*
007300*> cobol-lint CL002 0000-end
007400 0000-END.                       EXIT.
007500*----------------------------------------------------------------*

007600*----------------------------------------------------------------*
007700*    OBTAIN SYSTEM DATE
007800*----------------------------------------------------------------*
007900*> cobol-lint CL002 0001-obter-data
008000 0001-OBTER-DATA                 SECTION.
008100*----------------------------------------------------------------*

008200     ACCEPT COD001A-DATA         FROM DATE YYYYMMDD
008300     IF COD001A-DATA = ZEROES
008400         GO TO 0001-OBTER-DATA
008500     END-IF
008600     .
008700*----------------------------------------------------------------*
008800*> cobol-lint CL002 0001-end
008900 0001-END.                       EXIT.
009000*----------------------------------------------------------------*

009100*----------------------------------------------------------------*
009200*    OBTAIN SYSTEM TIME
009300*----------------------------------------------------------------*
009400*> cobol-lint CL002 0002-obter-hora
009500 0002-OBTER-HORA                 SECTION.
009600*----------------------------------------------------------------*

009700     ACCEPT WRK-TIME-8           FROM TIME
009800     MOVE WRK-TIME-HORA          TO COD001A-HORA
009900     MOVE WRK-TIME-MINUTO        TO COD001A-MINUTO
010000     MOVE WRK-TIME-SEGUNDO       TO COD001A-SEGUNDO
010100     IF WRK-TRACE-ON
010200         MOVE WRK-CALL-COUNT     TO WRK-TRACE-CALLNO
010300         DISPLAY 'PROGDATE TRACE - CALL ' WRK-TRACE-LINE
010400     END-IF
010500     .
010600*----------------------------------------------------------------*
010700*> cobol-lint CL002 0002-end
010800 0002-END.                       EXIT.
010900*----------------------------------------------------------------*

011000*----------------------------------------------------------------*
011100*    END PROGRAM
011200*----------------------------------------------------------------*
011300*> cobol-lint CL002 9999-finalizar
011400 9999-FINALIZAR                  SECTION.
011500*----------------------------------------------------------------*

011600     GOBACK
011700     .
011800*----------------------------------------------------------------*
011900*> cobol-lint CL002 9999-end
012000 9999-END.                       EXIT.
012100*----------------------------------------------------------------*


