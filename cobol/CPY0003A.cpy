000100*================================================================*
000200* AUTHOR......: R. SANTOS
000300* DATE WRITTEN: 05/14/1987
000400* DESCRIPTION.: OPERATION RESULT / REPORT LINE - REL0003A INTERFACE
000500* BOOK........: CPY0003A
000600*----------------------------------------------------------------*
000700* CPY0003A-TIMESTAMP    = yyyy-MM-dd HH:mm:ss
000800* CPY0003A-FILENAME     = SOURCE INPUT FILE NAME
000900* CPY0003A-DESCRIPTION  = "TRANSFER FROM <from> TO <to><amount>"
001000* CPY0003A-STATUS       = SUCCESS OR ERROR
001100* CPY0003A-MESSAGE      = RESULT OR ERROR REASON
001200*----------------------------------------------------------------*
001300* CPY0003A-FUNCTION     = CALL FUNCTION CODE FOR REL0003A
001400*                         'APPEND' - APPEND ONE RESULT LINE
001500*                         'LALL'   - LIST ALL REPORT LINES
001600*                         'LRNG'   - LIST LINES IN A DATE RANGE
001700* CPY0003A-RANGE-START  = RANGE LOWER BOUND, yyyy-MM-dd HH:mm:ss
001800* CPY0003A-RANGE-END    = RANGE UPPER BOUND, yyyy-MM-dd HH:mm:ss
001900* CPY0003A-MATCH-COUNT  = LINES FOUND BY LALL OR LRNG
002000* CPY0003A-FILE-FOUND   = 'N' IF THE REPORT FILE DOES NOT EXIST
002100*================================================================*
002200 01  CPY0003A-OPERATION-RESULT.
002300     05  CPY0003A-FUNCTION          PIC X(06).
002400     05  CPY0003A-TIMESTAMP         PIC X(19).
002500     05  CPY0003A-FILENAME          PIC X(40).
002600     05  CPY0003A-DESCRIPTION       PIC X(60).
002700     05  CPY0003A-STATUS            PIC X(07).
002800     05  CPY0003A-MESSAGE           PIC X(80).
002900     05  CPY0003A-RANGE-START       PIC X(19).
003000     05  CPY0003A-RANGE-END         PIC X(19).
003100     05  CPY0003A-MATCH-COUNT       PIC 9(007) COMP.
003200     05  CPY0003A-FILE-FOUND        PIC X(01) VALUE 'Y'.
003300     05  FILLER                     PIC X(10).

