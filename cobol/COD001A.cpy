000100*================================================================*
000200* AUTHOR......: R. SANTOS
000300* DATE WRITTEN: 05/14/1987
000400* DESCRIPTION.: SYSTEM DATE / TIME WORK AREA
000500* BOOK........: COD001A
000600*----------------------------------------------------------------*
000700* COD001A-DATA-ANO    = CALENDAR YEAR  (CCYY)
000800* COD001A-DATA-MES    = CALENDAR MONTH (MM)
000900* COD001A-DATA-DIA    = CALENDAR DAY   (DD)
001000* COD001A-HORA        = HOUR   OF DAY  (HH)
001100* COD001A-MINUTO      = MINUTE OF HOUR (MM)
001200* COD001A-SEGUNDO     = SECOND OF MIN  (SS)
001300*----------------------------------------------------------------*
001400* 1998-11-09 RJS 0187  WIDENED YEAR TO 4 DIGITS - Y2K REMEDIATION *
001500*================================================================*
001600 01  COD001A-REGISTRO.
001700*     CCYYMMDD
001800     05  COD001A-DATA.
001900         10 COD001A-DATA-ANO        PIC 9(004).
002000         10 COD001A-DATA-MES        PIC 9(002).
002100         10 COD001A-DATA-DIA        PIC 9(002).
002200*     HHMMSS
002300     05  COD001A-TIME.
002400         10 COD001A-HORA            PIC 9(002).
002500         10 COD001A-MINUTO          PIC 9(002).
002600         10 COD001A-SEGUNDO         PIC 9(002).
002700     05  FILLER                     PIC X(005).

