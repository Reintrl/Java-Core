000100*================================================================*
000200* AUTHOR......: R. SANTOS
000300* DATE WRITTEN: 05/14/1987
000400* DESCRIPTION.: INTERNAL TRANSACTION RECORD / CTA0001A INTERFACE
000500* BOOK........: CPY0002A
000600*----------------------------------------------------------------*
000700* CPY0002A-FROM-ACCOUNT  = SENDER ACCOUNT, OR 'NOT-SPECIFIED'
000750*                          (WIDENED PAST THE 11-BYTE ACCOUNT FORM
000760*                          SO THE PLACEHOLDER LITERAL STILL FITS)
000800* CPY0002A-TO-ACCOUNT    = RECEIVER ACCOUNT, OR 'NOT-SPECIFIED'
000900* CPY0002A-AMOUNT        = TRANSFER AMOUNT, ZERO IF UNPARSABLE
001000* CPY0002A-FILENAME      = SOURCE INPUT FILE NAME
001100* CPY0002A-TIMESTAMP     = PROCESSING TIMESTAMP FOR THE RUN
001200*----------------------------------------------------------------*
001300* CPY0002A-FUNCTION      = CALL FUNCTION CODE FOR CTA0001A
001400*                          'LOAD' - LOAD ACCOUNT MASTER FILE
001500*                          'POST' - POST THIS TRANSACTION
001600*                          'SAVE' - REWRITE ACCOUNT MASTER FILE
001700*                          'LIST' - PRINT BALANCE LISTING
001800* CPY0002A-POST-STATUS   = 'SUCCESS' OR 'ERROR' AFTER FUNCTION POST
001900* CPY0002A-POST-MESSAGE  = RESULT TEXT AFTER FUNCTION POST
002000*----------------------------------------------------------------*
002050* 880714 RJS 0015  WIDENED FROM/TO-ACCOUNT TO 13 BYTES TO CARRY  *
002060*                  THE NOT-SPECIFIED PLACEHOLDER WITHOUT TRUNC   *
002070*================================================================*
002100 01  CPY0002A-TRANSACTION.
002200     05  CPY0002A-FUNCTION          PIC X(04).
002300     05  CPY0002A-FROM-ACCOUNT      PIC X(13).
002400     05  CPY0002A-TO-ACCOUNT        PIC X(13).
002500     05  CPY0002A-AMOUNT            PIC S9(13)V99.
002600     05  CPY0002A-FILENAME          PIC X(40).
002700     05  CPY0002A-TIMESTAMP         PIC X(19).
002800     05  CPY0002A-POST-STATUS       PIC X(07).
002900     05  CPY0002A-POST-MESSAGE      PIC X(80).
003000     05  FILLER                     PIC X(08).
