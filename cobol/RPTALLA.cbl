000100******************************************************************
000200* NIGHTLY BATCH JOB - LIST ALL RECORDED TRANSFER OPERATIONS
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RPTALLA.
000600 AUTHOR. DLK.
000700 INSTALLATION. FIRST MIDLAND BANK - DATA PROCESSING DIVISION.
000800 DATE-WRITTEN. 09/12/1991.
000900 DATE-COMPILED.
001000 SECURITY. CONFIDENTIAL - BANK OPERATIONS USE ONLY.
001100*================================================================*
001200*                         C H A N G E   L O G
001300*----------------------------------------------------------------*
001400* 910912 DLK 0033  INITIAL RELEASE - DRIVES REL0003A FUNCTION    *
001500*                  LALL SO THE OPERATOR CAN RUN THE "SHOW ALL"   *
001600*                  INQUIRY AS ITS OWN JOB STEP                   *
001700* 950118 DLK 0062  ADDED RUN-DATE / RUN-TIME BANNER LINE SO THE  *
001800*                  OPERATOR CAN TELL PRINTOUTS APART ON A SHIFT  *
001900*                  WHEN THE JOB RUNS MORE THAN ONCE              *
002000* 981109 RJS 0187  WIDENED TIMESTAMP FIELD IN CPY0003A - Y2K     *
002100*                  REMEDIATION, NO LOGIC CHANGE HERE; BANNER     *
002200*                  YEAR ALSO WIDENED TO 4 DIGITS                 *
002300* 000118 TOB 0201  VERIFIED Y2K ROLLOVER IN PARALLEL RUN - NO    *
002400*                  FURTHER CHANGE REQUIRED                      *
002500* 070925 MLF 0245  0001-MONTAR-FAIXA-BANNER RE-ACCEPTS THE RUN   *
002600*                  DATE IF IT EVER COMES BACK ALL ZERO - SAME    *
002700*                  CLOCK GLITCH REPORTED AGAINST PROGDATE TICKET *
002800*                  0244                                         *
002900*================================================================*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.

003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 77  FILLER                  PIC X(30) VALUE
003700     '* RPTALLA WORKING STORAGE *'.

003800 01  WRK-CALL-COUNT              PIC 9(005) COMP VALUE ZERO.

003900*----------- RUN DATE / TIME FOR THE BANNER LINE --------------------
004000 01  WRK-RUN-DATE                PIC 9(08) VALUE ZEROES.
004100 01  WRK-RUN-DATE-R REDEFINES WRK-RUN-DATE.
004200     05  WRK-RUN-DATE-ANO        PIC 9(04).
004300     05  WRK-RUN-DATE-MES        PIC 9(02).
004400     05  WRK-RUN-DATE-DIA        PIC 9(02).

004500 01  WRK-RUN-TIME                PIC 9(08) VALUE ZEROES.
004600 01  WRK-RUN-TIME-R REDEFINES WRK-RUN-TIME.
004700     05  WRK-RUN-TIME-HHMMSS     PIC 9(06).
004800     05  WRK-RUN-TIME-HUNDS      PIC 9(02).

004900*----------- BANNER LINE ---------------------------------------------
005000 01  WRK-BANNER-LINE             PIC X(60) VALUE SPACES.
005100 01  WRK-BANNER-LINE-R REDEFINES WRK-BANNER-LINE.
005200     05  WRK-BANNER-TITLE        PIC X(40).
005300     05  WRK-BANNER-STAMP        PIC X(20).

005400*    OPERATION RESULT / REL0003A CALL INTERFACE
005500 COPY CPY0003A.

005600*================================================================*
005700 PROCEDURE DIVISION.
005800*================================================================*

005900*----------------------------------------------------------------*
006000*    MAIN LINE
006100*----------------------------------------------------------------*
006200*> cobol-lint CL002 0000-processar
006300 0000-PROCESSAR                  SECTION.
006400*----------------------------------------------------------------*

006500     ADD 1                       TO WRK-CALL-COUNT
006600     PERFORM 0001-MONTAR-FAIXA-BANNER THRU 0001-END
006700     DISPLAY WRK-BANNER-LINE

006800     MOVE SPACES                 TO CPY0003A-OPERATION-RESULT
006900     MOVE 'LALL'                 TO CPY0003A-FUNCTION

007000     CALL 'REL0003A' USING CPY0003A-OPERATION-RESULT

007100     PERFORM 9999-FINALIZAR
007200     .
007300*----------------------------------------------------------------*
007400*> cobol-lint CL002 0000-end
007500 0000-END.                       EXIT.
007600*----------------------------------------------------------------*

007700*----------------------------------------------------------------*
007800*    BUILD THE HEADER BANNER WITH TODAY'S RUN DATE AND TIME
007900*----------------------------------------------------------------*
008000*> cobol-lint CL002 0001-montar-faixa-banner
008100 0001-MONTAR-FAIXA-BANNER        SECTION.
008200*----------------------------------------------------------------*

008300     ACCEPT WRK-RUN-DATE         FROM DATE YYYYMMDD
008400     IF WRK-RUN-DATE = ZEROES
008500         GO TO 0001-MONTAR-FAIXA-BANNER
008600     END-IF
008700     ACCEPT WRK-RUN-TIME         FROM TIME

008800     MOVE 'RPTALLA - TRANSFER OPERATIONS - FULL LISTING'
008900                                 TO WRK-BANNER-TITLE
009000     STRING WRK-RUN-DATE-ANO    DELIMITED BY SIZE
009100            '-'                 DELIMITED BY SIZE
009200            WRK-RUN-DATE-MES    DELIMITED BY SIZE
009300            '-'                 DELIMITED BY SIZE
009400            WRK-RUN-DATE-DIA    DELIMITED BY SIZE
009500            ' '                 DELIMITED BY SIZE
009600            WRK-RUN-TIME-HHMMSS DELIMITED BY SIZE
009700            INTO WRK-BANNER-STAMP
009800     END-STRING
009900     .
010000*----------------------------------------------------------------*
010100*> cobol-lint CL002 0001-end
010200 0001-END.                       EXIT.
010300*----------------------------------------------------------------*

010400*----------------------------------------------------------------*
010500*    END OF JOB
010600*----------------------------------------------------------------*
010700*> cobol-lint CL002 9999-finalizar
010800 9999-FINALIZAR                  SECTION.
010900*----------------------------------------------------------------*

011000     DISPLAY 'RPTALLA - END OF LISTING'
011100     STOP RUN
011200     .
011300*----------------------------------------------------------------*
011400*> cobol-lint CL002 9999-end
011500 9999-END.                       EXIT.
011600*----------------------------------------------------------------*



