000100******************************************************************
000200* TRANSFER OPERATIONS REPORT SERVICE - CALLED BY TRANSF1A,
000300* RPTALLA AND RPTRNGA
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. REL0003A.
000700 AUTHOR. R. SANTOS.
000800 INSTALLATION. FIRST MIDLAND BANK - DATA PROCESSING DIVISION.
000900 DATE-WRITTEN. 04/10/1989.
001000 DATE-COMPILED.
001100 SECURITY. CONFIDENTIAL - BANK OPERATIONS USE ONLY.
001200*================================================================*
001300*                         C H A N G E   L O G
001400*----------------------------------------------------------------*
001500* 890410 RJS 0027  INITIAL RELEASE - APPEND ONLY, REPLACES THE   *
001600*                  PER-RUN TXTLOG.DAT KEPT BY THE OLD TRANSF1A   *
001700* 910912 DLK 0033  ADDED FUNCTION LALL FOR THE OPERATOR "SHOW    *
001800*                  ALL" INQUIRY JOB (RPTALLA)                    *
001900* 930406 MLF 0048  ADDED FUNCTION LRNG FOR DATE-RANGE INQUIRIES  *
002000*                  (RPTRNGA) - RANGE IS INCLUSIVE BOTH ENDS      *
002100* 950118 DLK 0062  LALL/LRNG NOW REPORT 'REPORT FILE NOT FOUND'  *
002200*                  INSTEAD OF ABENDING ON A MISSING OPSRPT       *
002300* 981109 RJS 0187  WIDENED TIMESTAMP FIELDS - Y2K REMEDIATION    *
002400* 000118 TOB 0201  VERIFIED Y2K ROLLOVER IN PARALLEL RUN - NO    *
002500*                  FURTHER CHANGE REQUIRED                      *
002600* 070925 MLF 0247  0010-LISTAR-TUDO REWORKED AS A READ LOOP WITH *
002700*                  ITS OWN EOF EXIT INSTEAD OF A SEPARATE        *
002800*                  0011-LER-E-MOSTRAR SECTION - EASIER TO TRACE  *
002900*                  WHEN THE AUDITORS ASK HOW LALL COUNTS LINES   *
003000*================================================================*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CLASS WRK-DIGIT-CLASS IS '0123456789'.

003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT OPERATIONS-REPORT ASSIGN TO OPSRPT
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WRK-REPORT-FS.

004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  OPERATIONS-REPORT.
004300 01  OPERATIONS-REPORT-LINE      PIC X(200).

004400 WORKING-STORAGE SECTION.
004500 77  FILLER                  PIC X(30) VALUE
004600     '* REL0003A WORKING STORAGE *'.

004700*----------- FILE STATUS / WORK AREA -------------------------------
004800 01  WRK-REPORT-FS                 PIC X(02) VALUE SPACES.
004900 01  WRK-LINHA-RELATORIO           PIC X(200) VALUE SPACES.
005000 01  WRK-LINHA-RELATORIO-R REDEFINES WRK-LINHA-RELATORIO.
005100     05  WRK-LINHA-REL-TS          PIC X(19).
005200     05  FILLER                    PIC X(181).
005300 01  WRK-EOF-RELATORIO             PIC X(01) VALUE 'N'.
005400     88  WRK-FIM-RELATORIO                 VALUE 'Y'.
005500     88  WRK-NAO-FIM-RELATORIO             VALUE 'N'.

005600*----------- TIMESTAMP EXTRACTED FROM A REPORT LINE ------------------
005700 01  WRK-LINHA-TS                  PIC X(19) VALUE SPACES.
005800 01  WRK-LINHA-TS-R REDEFINES WRK-LINHA-TS.
005900     05  WRK-LTS-ANO               PIC X(04).
006000     05  FILLER                    PIC X(01).
006100     05  WRK-LTS-MES               PIC X(02).
006200     05  FILLER                    PIC X(01).
006300     05  WRK-LTS-DIA               PIC X(02).
006400     05  FILLER                    PIC X(01).
006500     05  WRK-LTS-RESTO             PIC X(08).
006600 01  WRK-LINHA-TS-OK                PIC X(01) VALUE 'N'.

006700*----------- RANGE BOUNDS -------------------------------------------
006800 01  WRK-RANGE-START               PIC X(19) VALUE SPACES.
006900 01  WRK-RANGE-END                 PIC X(19) VALUE SPACES.
007000 01  WRK-RANGE-END-R REDEFINES WRK-RANGE-END
007100                                   PIC X(19).
007200 01  WRK-MATCH-COUNT               PIC 9(007) COMP VALUE ZERO.

007300*    OPERATION RESULT / CALL INTERFACE
007400 LINKAGE SECTION.
007500 COPY CPY0003A.

007600*================================================================*
007700 PROCEDURE DIVISION USING CPY0003A-OPERATION-RESULT.
007800*================================================================*

007900*----------------------------------------------------------------*
008000*    MAIN LINE - DISPATCH ON THE FUNCTION CODE
008100*----------------------------------------------------------------*
008200*> cobol-lint CL002 0000-processar
008300 0000-PROCESSAR                  SECTION.
008400*----------------------------------------------------------------*

008500     EVALUATE CPY0003A-FUNCTION
008600         WHEN 'APPEND'
008700             PERFORM 0001-GRAVAR-LINHA
008800         WHEN 'LALL'
008900             PERFORM 0010-LISTAR-TUDO THRU 0010-END
009000         WHEN 'LRNG'
009100             PERFORM 0020-LISTAR-FAIXA
009200         WHEN OTHER
009300             CONTINUE
009400     END-EVALUATE

009500     GOBACK
009600     .
009700*----------------------------------------------------------------*
009800*> cobol-lint CL002 0000-end
009900 0000-END.                       EXIT.
010000*----------------------------------------------------------------*

010100*----------------------------------------------------------------*
010200*    APPEND ONE OPERATION RESULT LINE TO THE REPORT FILE
010300*----------------------------------------------------------------*
010400*> cobol-lint CL002 0001-gravar-linha
010500 0001-GRAVAR-LINHA               SECTION.
010600*----------------------------------------------------------------*

010700     PERFORM 0002-MONTAR-LINHA

010800     OPEN EXTEND OPERATIONS-REPORT
010900     IF WRK-REPORT-FS = '35'
011000         CLOSE OPERATIONS-REPORT
011100         OPEN OUTPUT OPERATIONS-REPORT
011200     END-IF
011300     WRITE OPERATIONS-REPORT-LINE FROM WRK-LINHA-RELATORIO
011400     CLOSE OPERATIONS-REPORT
011500     .
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0001-end
011800 0001-END.                       EXIT.
011900*----------------------------------------------------------------*

012000*----------------------------------------------------------------*
012100*    BUILD ONE " | " SEPARATED REPORT LINE
012200*----------------------------------------------------------------*
012300*> cobol-lint CL002 0002-montar-linha
012400 0002-MONTAR-LINHA               SECTION.
012500*----------------------------------------------------------------*

012600     MOVE SPACES                 TO WRK-LINHA-RELATORIO
012700     STRING CPY0003A-TIMESTAMP   DELIMITED BY SIZE
012800            ' | '                DELIMITED BY SIZE
012900            CPY0003A-FILENAME    DELIMITED BY SPACE
013000            ' | '                DELIMITED BY SIZE
013100            CPY0003A-DESCRIPTION DELIMITED BY SIZE
013200            ' | '                DELIMITED BY SIZE
013300            CPY0003A-STATUS      DELIMITED BY SPACE
013400            ' | '                DELIMITED BY SIZE
013500            CPY0003A-MESSAGE     DELIMITED BY SIZE
013600            INTO WRK-LINHA-RELATORIO
013700     END-STRING
013800     .
013900*----------------------------------------------------------------*
014000*> cobol-lint CL002 0002-end
014100 0002-END.                       EXIT.
014200*----------------------------------------------------------------*

014300*----------------------------------------------------------------*
014400*    LIST EVERY LINE OF THE REPORT FILE - ENTERS AT
014500*    0010-LISTAR-TUDO, READS AT -LOOP, EXITS THROUGH -CLOSE AND
014600*    -DONE ONCE END OF FILE IS HIT OR THE FILE WAS NEVER THERE
014700*----------------------------------------------------------------*
014800*> cobol-lint CL002 0010-listar-tudo
014900 0010-LISTAR-TUDO                SECTION.
015000*----------------------------------------------------------------*

015100     MOVE ZERO                   TO WRK-MATCH-COUNT
015200     MOVE 'Y'                    TO CPY0003A-FILE-FOUND

015300     OPEN INPUT OPERATIONS-REPORT
015400     IF WRK-REPORT-FS = '35'
015500         MOVE 'N'                TO CPY0003A-FILE-FOUND
015600         GO TO 0010-LISTAR-TUDO-DONE
015700     END-IF
015800     MOVE 'N'                    TO WRK-EOF-RELATORIO
015900     .
016000*----------------------------------------------------------------*
016100*> cobol-lint CL002 0010-listar-tudo-loop
016200 0010-LISTAR-TUDO-LOOP           SECTION.
016300*----------------------------------------------------------------*

016400     IF WRK-FIM-RELATORIO
016500         GO TO 0010-LISTAR-TUDO-CLOSE
016600     END-IF

016700     READ OPERATIONS-REPORT INTO WRK-LINHA-RELATORIO
016800         AT END
016900             SET WRK-FIM-RELATORIO TO TRUE
017000         NOT AT END
017100             DISPLAY WRK-LINHA-RELATORIO
017200             ADD 1               TO WRK-MATCH-COUNT
017300     END-READ
017400     GO TO 0010-LISTAR-TUDO-LOOP
017500     .
017600*----------------------------------------------------------------*
017700*> cobol-lint CL002 0010-listar-tudo-close
017800 0010-LISTAR-TUDO-CLOSE          SECTION.
017900*----------------------------------------------------------------*

018000     CLOSE OPERATIONS-REPORT
018100     .
018200*----------------------------------------------------------------*
018300*> cobol-lint CL002 0010-listar-tudo-done
018400 0010-LISTAR-TUDO-DONE           SECTION.
018500*----------------------------------------------------------------*

018600     MOVE WRK-MATCH-COUNT        TO CPY0003A-MATCH-COUNT
018700     IF CPY0003A-FILE-FOUND = 'N'
018800         DISPLAY 'REPORT FILE NOT FOUND'
018900     ELSE
019000         IF WRK-MATCH-COUNT = ZERO
019100             DISPLAY 'NO OPERATIONS RECORDED'
019200         ELSE
019300             DISPLAY 'TOTAL LINES LISTED: ' WRK-MATCH-COUNT
019400         END-IF
019500     END-IF
019600     .
019700*----------------------------------------------------------------*
019800*> cobol-lint CL002 0010-end
019900 0010-END.                       EXIT.
020000*----------------------------------------------------------------*

020100*----------------------------------------------------------------*
020200*    LIST REPORT LINES FALLING WITHIN A TIMESTAMP RANGE
020300*----------------------------------------------------------------*
020400*> cobol-lint CL002 0020-listar-faixa
020500 0020-LISTAR-FAIXA               SECTION.
020600*----------------------------------------------------------------*

020700     MOVE ZERO                   TO WRK-MATCH-COUNT
020800     MOVE 'Y'                    TO CPY0003A-FILE-FOUND
020900     MOVE CPY0003A-RANGE-START   TO WRK-RANGE-START
021000     MOVE CPY0003A-RANGE-END     TO WRK-RANGE-END

021100     DISPLAY 'OPERATIONS FROM ' WRK-RANGE-START
021200             ' TO ' WRK-RANGE-END

021300     OPEN INPUT OPERATIONS-REPORT
021400     IF WRK-REPORT-FS = '35'
021500         MOVE 'N'                TO CPY0003A-FILE-FOUND
021600     ELSE
021700         MOVE 'N'                TO WRK-EOF-RELATORIO
021800         PERFORM 0021-LER-E-FILTRAR UNTIL WRK-FIM-RELATORIO
021900         CLOSE OPERATIONS-REPORT
022000     END-IF

022100     MOVE WRK-MATCH-COUNT        TO CPY0003A-MATCH-COUNT
022200     IF CPY0003A-FILE-FOUND = 'N'
022300         DISPLAY 'REPORT FILE NOT FOUND'
022400     ELSE
022500         IF WRK-MATCH-COUNT = ZERO
022600             DISPLAY 'NO OPERATIONS FOUND IN RANGE'
022700         ELSE
022800             DISPLAY 'TOTAL LINES LISTED: ' WRK-MATCH-COUNT
022900         END-IF
023000     END-IF
023100     .
023200*----------------------------------------------------------------*
023300*> cobol-lint CL002 0020-end
023400 0020-END.                       EXIT.
023500*----------------------------------------------------------------*

023600*----------------------------------------------------------------*
023700*    READ ONE LINE, CHECK ITS TIMESTAMP AGAINST THE RANGE
023800*----------------------------------------------------------------*
023900*> cobol-lint CL002 0021-ler-e-filtrar
024000 0021-LER-E-FILTRAR              SECTION.
024100*----------------------------------------------------------------*

024200     READ OPERATIONS-REPORT INTO WRK-LINHA-RELATORIO
024300         AT END
024400             SET WRK-FIM-RELATORIO TO TRUE
024500         NOT AT END
024600             PERFORM 0022-VERIFICAR-FAIXA
024700     END-READ
024800     .
024900*----------------------------------------------------------------*
025000*> cobol-lint CL002 0021-end
025100 0021-END.                       EXIT.
025200*----------------------------------------------------------------*

025300*----------------------------------------------------------------*
025400*    VALIDATE AND COMPARE THE LINE'S LEADING TIMESTAMP
025500*----------------------------------------------------------------*
025600*> cobol-lint CL002 0022-verificar-faixa
025700 0022-VERIFICAR-FAIXA            SECTION.
025800*----------------------------------------------------------------*

025900     MOVE WRK-LINHA-REL-TS       TO WRK-LINHA-TS
026000     MOVE 'N'                    TO WRK-LINHA-TS-OK

026100     IF WRK-LTS-ANO IS WRK-DIGIT-CLASS
026200        AND WRK-LTS-MES IS WRK-DIGIT-CLASS
026300        AND WRK-LTS-DIA IS WRK-DIGIT-CLASS
026400         MOVE 'Y'                TO WRK-LINHA-TS-OK
026500     END-IF

026600     IF WRK-LINHA-TS-OK = 'N'
026700         DISPLAY 'SKIPPING LINE WITH UNREADABLE TIMESTAMP'
026800     ELSE
026900         IF WRK-LINHA-TS NOT < WRK-RANGE-START
027000            AND WRK-LINHA-TS NOT > WRK-RANGE-END
027100             DISPLAY WRK-LINHA-RELATORIO
027200             ADD 1               TO WRK-MATCH-COUNT
027300         END-IF
027400     END-IF
027500     .
027600*----------------------------------------------------------------*
027700*> cobol-lint CL002 0022-end
027800 0022-END.                       EXIT.
027900*----------------------------------------------------------------*





