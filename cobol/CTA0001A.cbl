000100******************************************************************
000200* ACCOUNT BALANCE SERVICE - CALLED BY TRANSF1A
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. CTA0001A.
000600 AUTHOR. R. SANTOS.
000700 INSTALLATION. FIRST MIDLAND BANK - DATA PROCESSING DIVISION.
000800 DATE-WRITTEN. 04/10/1989.
000900 DATE-COMPILED.
001000 SECURITY. CONFIDENTIAL - BANK OPERATIONS USE ONLY.
001100*================================================================*
001200*                         C H A N G E   L O G
001300*----------------------------------------------------------------*
001400* 890410 RJS 0026  INITIAL RELEASE - PULLED BALANCE TABLE AND    *
001500*                  MASTER FILE I/O OUT OF TRANSF1A SO THE DRIVER *
001600*                  ONLY DEALS WITH FUNCTION CODES                *
001700* 900815 RJS 0028  FUNCTION POST NOW CREATES AN ACCOUNT ON THE   *
001800*                  FLY WITH A ZERO OPENING BALANCE INSTEAD OF    *
001900*                  REJECTING THE TRANSFER                       *
002000* 910730 DLK 0031  FUNCTION POST CHECKS SENDER BALANCE BEFORE    *
002100*                  DEBITING - PER AUDIT FINDING 91-118           *
002200* 950118 DLK 0061  FUNCTION LIST REWRITTEN - OLD VERSION PRINTED *
002300*                  A BLANK LINE FOR EVERY CLOSED ACCOUNT         *
002400* 981109 RJS 0187  WIDENED LAST-ACTIVITY YEAR - Y2K REMEDIATION  *
002500*                  PROJECT, SEE CPY0001A CHANGE LOG              *
002600* 000118 TOB 0201  VERIFIED Y2K ROLLOVER IN PARALLEL RUN - NO    *
002700*                  FURTHER CHANGE REQUIRED                      *
002800* 030912 TOB 0221  RAISED ACCOUNT TABLE FROM 200 TO 500 ENTRIES  *
002900* 070604 MLF 0239  INSUFFICIENT-FUNDS MESSAGE NOW NAMES THE       *
003000*                  SENDER ACCOUNT - BRANCH OPS COULD NOT TELL     *
003100*                  WHICH LEG OF A TRANSFER FAILED ON A CUSTOMER   *
003200*                  WITH MORE THAN ONE ACCOUNT ON FILE             *
003300* 070918 MLF 0241  SUCCESS MESSAGE CHANGED TO "PROCESSED          *
003400*                  SUCCESSFULLY" TO MATCH THE WORDING THE WIRE    *
003500*                  AUDIT REPORT REQUIRES ON CPY0003A-MESSAGE      *
003600* 070925 MLF 0242  0012-BUSCAR-CONTA AND 0014-BUSCAR-CONTA-PASSO  *
003700*                  COMBINED INTO ONE SEARCH LOOP - AUDIT COULD    *
003800*                  NOT FOLLOW THE EXIT CONDITION ACROSS TWO       *
003900*                  SEPARATE SECTIONS WHEN WALKING THE CODE        *
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS WRK-DIGIT-CLASS IS '0123456789'.

004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WRK-MASTER-FS.

005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ACCOUNT-MASTER.
005300 01  ACCOUNT-MASTER-LINE         PIC X(80).

005400 WORKING-STORAGE SECTION.
005500 77  FILLER                  PIC X(30) VALUE
005600     '* CTA0001A WORKING STORAGE *'.

005700*----------- FILE STATUS / WORK AREA -------------------------------
005800 01  WRK-MASTER-FS                PIC X(02) VALUE SPACES.
005900 01  WRK-MASTER-LINE              PIC X(80) VALUE SPACES.
006000 01  WRK-MASTER-LINE-R REDEFINES WRK-MASTER-LINE.
006100     05  WRK-MASTER-LINE-INICIO    PIC X(12).
006200     05  FILLER                    PIC X(68).
006300 01  WRK-EOF-MASTER                PIC X(01) VALUE 'N'.
006400     88  WRK-FIM-MASTER                   VALUE 'Y'.
006500     88  WRK-NAO-FIM-MASTER               VALUE 'N'.

006600*----------- SPLIT FIELDS FOR A MASTER LINE -------------------------
006700 01  WRK-CAMPO-1                  PIC X(11) VALUE SPACES.
006800 01  WRK-CAMPO-1-R REDEFINES WRK-CAMPO-1.
006900     05  WRK-CAMPO-1-PREFIXO       PIC X(05).
007000     05  WRK-CAMPO-1-TRACO         PIC X(01).
007100     05  WRK-CAMPO-1-SUFIXO        PIC X(05).
007200 01  WRK-CAMPO-2                  PIC X(20) VALUE SPACES.
007300 01  WRK-CONTADOR-CAMPOS          PIC 9(02) COMP VALUE ZERO.

007400*----------- SEARCH / LOOKUP -----------------------------------------
007500 01  WRK-POS-FROM                  PIC 9(05) COMP VALUE ZERO.
007600 01  WRK-POS-TO                    PIC 9(05) COMP VALUE ZERO.
007700 01  WRK-IDX-BUSCA                 PIC 9(05) COMP VALUE ZERO.
007800 01  WRK-ACHOU                     PIC X(01) VALUE 'N'.

007900*----------- POSTING WORK AREA ---------------------------------------
008000 01  WRK-NOVO-SALDO                PIC S9(13)V99 VALUE ZERO.

008100*----------- BALANCE LISTING ------------------------------------------
008200 01  WRK-SALDO-EDIT                PIC -(12)9.99.
008300 01  WRK-SALDO-EDIT-R REDEFINES WRK-SALDO-EDIT
008400                                   PIC X(15).
008500 01  WRK-LINHA-RELATORIO            PIC X(80) VALUE SPACES.

008600*    ACCOUNT MASTER RECORD / TABLE
008700 COPY CPY0001A.

008800 LINKAGE SECTION.
008900*    INTERNAL TRANSACTION RECORD / CALL INTERFACE
009000 COPY CPY0002A.

009100*================================================================*
009200 PROCEDURE DIVISION USING CPY0002A-TRANSACTION.
009300*================================================================*

009400*----------------------------------------------------------------*
009500*    MAIN LINE - DISPATCH ON THE FUNCTION CODE
009600*----------------------------------------------------------------*
009700*> cobol-lint CL002 0000-processar
009800 0000-PROCESSAR                  SECTION.
009900*----------------------------------------------------------------*

010000     EVALUATE CPY0002A-FUNCTION
010100         WHEN 'LOAD'
010200             PERFORM 0001-CARREGAR-ARQUIVO
010300         WHEN 'POST'
010400             PERFORM 0010-LANCAR-TRANSACAO
010500         WHEN 'SAVE'
010600             PERFORM 0020-GRAVAR-ARQUIVO
010700         WHEN 'LIST'
010800             PERFORM 0030-LISTAR-SALDOS
010900         WHEN OTHER
011000             CONTINUE
011100     END-EVALUATE

011200     GOBACK
011300     .
011400*----------------------------------------------------------------*
011500*> cobol-lint CL002 0000-end
011600 0000-END.                       EXIT.
011700*----------------------------------------------------------------*

011800*----------------------------------------------------------------*
011900*    LOAD THE ACCOUNT MASTER FILE INTO THE TABLE
012000*----------------------------------------------------------------*
012100*> cobol-lint CL002 0001-carregar-arquivo
012200 0001-CARREGAR-ARQUIVO           SECTION.
012300*----------------------------------------------------------------*

012400     MOVE ZERO                   TO CPY0001A-ACCOUNT-QTDE

012500     OPEN INPUT ACCOUNT-MASTER
012600     IF WRK-MASTER-FS = '35'
012700         CONTINUE
012800     ELSE
012900         MOVE 'N'                TO WRK-EOF-MASTER
013000         PERFORM 0002-LER-LINHA-MASTER UNTIL WRK-FIM-MASTER
013100         CLOSE ACCOUNT-MASTER
013200     END-IF
013300     .
013400*----------------------------------------------------------------*
013500*> cobol-lint CL002 0001-end
013600 0001-END.                       EXIT.
013700*----------------------------------------------------------------*

013800*----------------------------------------------------------------*
013900*    READ AND SPLIT ONE MASTER LINE - ACCOUNT|BALANCE
014000*----------------------------------------------------------------*
014100*> cobol-lint CL002 0002-ler-linha-master
014200 0002-LER-LINHA-MASTER           SECTION.
014300*----------------------------------------------------------------*

014400     READ ACCOUNT-MASTER INTO WRK-MASTER-LINE
014500         AT END
014600             SET WRK-FIM-MASTER  TO TRUE
014700         NOT AT END
014800             PERFORM 0003-PARTIR-LINHA-MASTER
014900     END-READ
015000     .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0002-end
015300 0002-END.                       EXIT.
015400*----------------------------------------------------------------*

015500*----------------------------------------------------------------*
015600*    SPLIT ONE MASTER LINE AND ADD A TABLE ENTRY
015700*----------------------------------------------------------------*
015800*> cobol-lint CL002 0003-partir-linha-master
015900 0003-PARTIR-LINHA-MASTER        SECTION.
016000*----------------------------------------------------------------*

016100     MOVE ZERO                   TO WRK-CONTADOR-CAMPOS
016200     MOVE SPACES                 TO WRK-CAMPO-1
016300     MOVE SPACES                 TO WRK-CAMPO-2

016400     UNSTRING WRK-MASTER-LINE DELIMITED BY '|'
016500         INTO WRK-CAMPO-1 WRK-CAMPO-2
016600         TALLYING IN WRK-CONTADOR-CAMPOS
016700     END-UNSTRING

016800     IF WRK-CONTADOR-CAMPOS = 2
016900        AND WRK-CAMPO-1-PREFIXO IS WRK-DIGIT-CLASS
017000        AND WRK-CAMPO-1-SUFIXO  IS WRK-DIGIT-CLASS
017100        AND WRK-CAMPO-1 NOT = SPACES
017200        AND CPY0001A-ACCOUNT-QTDE < 500
017300         ADD 1                   TO CPY0001A-ACCOUNT-QTDE
017400         SET CPY0001A-ACCT-IDX   TO CPY0001A-ACCOUNT-QTDE
017500         MOVE WRK-CAMPO-1        TO
017600             CPY0001A-TAB-NUMBER(CPY0001A-ACCT-IDX)
017700         MOVE WRK-CAMPO-2        TO
017800             CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)
017900     END-IF
018000     .
018100*----------------------------------------------------------------*
018200*> cobol-lint CL002 0003-end
018300 0003-END.                       EXIT.
018400*----------------------------------------------------------------*

018500*----------------------------------------------------------------*
018600*    POST ONE TRANSACTION AGAINST THE ACCOUNT TABLE
018700*----------------------------------------------------------------*
018800*> cobol-lint CL002 0010-lancar-transacao
018900 0010-LANCAR-TRANSACAO           SECTION.
019000*----------------------------------------------------------------*

019100     MOVE SPACES                 TO CPY0002A-POST-STATUS
019200     MOVE SPACES                 TO CPY0002A-POST-MESSAGE

019300     MOVE CPY0002A-FROM-ACCOUNT  TO WRK-CAMPO-1
019400     PERFORM 0012-BUSCAR-CONTA THRU 0012-BUSCAR-CONTA-END
019500     IF WRK-ACHOU = 'N'
019600         PERFORM 0013-CRIAR-CONTA
019700     END-IF
019800     MOVE WRK-IDX-BUSCA          TO WRK-POS-FROM

019900     MOVE CPY0002A-TO-ACCOUNT    TO WRK-CAMPO-1
020000     PERFORM 0012-BUSCAR-CONTA THRU 0012-BUSCAR-CONTA-END
020100     IF WRK-ACHOU = 'N'
020200         PERFORM 0013-CRIAR-CONTA
020300     END-IF
020400     MOVE WRK-IDX-BUSCA          TO WRK-POS-TO

020500     SET CPY0001A-ACCT-IDX       TO WRK-POS-FROM
020600     IF CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)
020700                                 < CPY0002A-AMOUNT
020800         MOVE 'ERROR'            TO CPY0002A-POST-STATUS
020900         STRING 'insufficient funds on account '
021000                                 DELIMITED BY SIZE
021100             CPY0002A-FROM-ACCOUNT
021200                                 DELIMITED BY SIZE
021300             INTO CPY0002A-POST-MESSAGE
021400         END-STRING
021500     ELSE
021600         COMPUTE WRK-NOVO-SALDO =
021700             CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)
021800                 - CPY0002A-AMOUNT
021900         MOVE WRK-NOVO-SALDO     TO
022000             CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)

022100         SET CPY0001A-ACCT-IDX   TO WRK-POS-TO
022200         COMPUTE WRK-NOVO-SALDO =
022300             CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)
022400                 + CPY0002A-AMOUNT
022500         MOVE WRK-NOVO-SALDO     TO
022600             CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)

022700         MOVE 'SUCCESS'          TO CPY0002A-POST-STATUS
022800         MOVE 'processed successfully' TO CPY0002A-POST-MESSAGE
022900     END-IF
023000     .
023100*----------------------------------------------------------------*
023200*> cobol-lint CL002 0010-end
023300 0010-END.                       EXIT.
023400*----------------------------------------------------------------*

023500*----------------------------------------------------------------*
023600*    LINEAR SEARCH OF THE ACCOUNT TABLE FOR WRK-CAMPO-1 - ENTERS
023700*    AT 0012-BUSCAR-CONTA, WALKS THE TABLE AT -LOOP, EXITS EITHER
023800*    ON A MATCH OR WHEN THE TABLE IS EXHAUSTED
023900*----------------------------------------------------------------*
024000*> cobol-lint CL002 0012-buscar-conta
024100 0012-BUSCAR-CONTA               SECTION.
024200*----------------------------------------------------------------*

024300     MOVE 'N'                    TO WRK-ACHOU
024400     MOVE 1                      TO WRK-IDX-BUSCA
024500     .
024600*----------------------------------------------------------------*
024700*> cobol-lint CL002 0012-buscar-conta-loop
024800 0012-BUSCAR-CONTA-LOOP          SECTION.
024900*----------------------------------------------------------------*

025000     IF WRK-IDX-BUSCA > CPY0001A-ACCOUNT-QTDE
025100         GO TO 0012-BUSCAR-CONTA-END
025200     END-IF

025300     SET CPY0001A-ACCT-IDX       TO WRK-IDX-BUSCA
025400     IF CPY0001A-TAB-NUMBER(CPY0001A-ACCT-IDX) = WRK-CAMPO-1
025500         MOVE 'Y'                TO WRK-ACHOU
025600         GO TO 0012-BUSCAR-CONTA-END
025700     END-IF

025800     ADD 1                       TO WRK-IDX-BUSCA
025900     GO TO 0012-BUSCAR-CONTA-LOOP
026000     .
026100*----------------------------------------------------------------*
026200*> cobol-lint CL002 0012-buscar-conta-end
026300 0012-BUSCAR-CONTA-END.           EXIT.
026400*----------------------------------------------------------------*

026500*----------------------------------------------------------------*
026600*    ADD A NEW ACCOUNT TO THE TABLE WITH A ZERO OPENING BALANCE
026700*----------------------------------------------------------------*
026800*> cobol-lint CL002 0013-criar-conta
026900 0013-CRIAR-CONTA                SECTION.
027000*----------------------------------------------------------------*

027100     IF CPY0001A-ACCOUNT-QTDE < 500
027200         ADD 1                   TO CPY0001A-ACCOUNT-QTDE
027300         SET CPY0001A-ACCT-IDX   TO CPY0001A-ACCOUNT-QTDE
027400         MOVE WRK-CAMPO-1        TO
027500             CPY0001A-TAB-NUMBER(CPY0001A-ACCT-IDX)
027600         MOVE ZERO                TO
027700             CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)
027800         MOVE CPY0001A-ACCOUNT-QTDE TO WRK-IDX-BUSCA
027900     END-IF
028000     .
028100*----------------------------------------------------------------*
028200*> cobol-lint CL002 0013-end
028300 0013-END.                       EXIT.
028400*----------------------------------------------------------------*

028500*----------------------------------------------------------------*
028600*    REWRITE THE ACCOUNT MASTER FILE FROM THE TABLE
028700*----------------------------------------------------------------*
028800*> cobol-lint CL002 0020-gravar-arquivo
028900 0020-GRAVAR-ARQUIVO             SECTION.
029000*----------------------------------------------------------------*

029100     OPEN OUTPUT ACCOUNT-MASTER
029200     MOVE 1                      TO WRK-IDX-BUSCA
029300     PERFORM 0021-GRAVAR-LINHA-MASTER
029400         UNTIL WRK-IDX-BUSCA > CPY0001A-ACCOUNT-QTDE
029500     CLOSE ACCOUNT-MASTER
029600     .
029700*----------------------------------------------------------------*
029800*> cobol-lint CL002 0020-end
029900 0020-END.                       EXIT.
030000*----------------------------------------------------------------*

030100*----------------------------------------------------------------*
030200*    WRITE ONE ACCOUNT|BALANCE LINE TO THE MASTER FILE
030300*----------------------------------------------------------------*
030400*> cobol-lint CL002 0021-gravar-linha-master
030500 0021-GRAVAR-LINHA-MASTER        SECTION.
030600*----------------------------------------------------------------*

030700     SET CPY0001A-ACCT-IDX       TO WRK-IDX-BUSCA
030800     MOVE CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)
030900                                 TO WRK-SALDO-EDIT
031000     STRING CPY0001A-TAB-NUMBER(CPY0001A-ACCT-IDX)
031100                 DELIMITED BY SPACE
031200            '|'                  DELIMITED BY SIZE
031300            WRK-SALDO-EDIT       DELIMITED BY SIZE
031400            INTO WRK-MASTER-LINE
031500     END-STRING
031600     WRITE ACCOUNT-MASTER-LINE FROM WRK-MASTER-LINE
031700     ADD 1                       TO WRK-IDX-BUSCA
031800     .
031900*----------------------------------------------------------------*
032000*> cobol-lint CL002 0021-end
032100 0021-END.                       EXIT.
032200*----------------------------------------------------------------*

032300*----------------------------------------------------------------*
032400*    PRINT THE BALANCE LISTING
032500*----------------------------------------------------------------*
032600*> cobol-lint CL002 0030-listar-saldos
032700 0030-LISTAR-SALDOS              SECTION.
032800*----------------------------------------------------------------*

032900     DISPLAY '------------------------------------------------'
033000     DISPLAY 'ACCOUNT BALANCE LISTING'
033100     DISPLAY '------------------------------------------------'

033200     MOVE 1                      TO WRK-IDX-BUSCA
033300     PERFORM 0031-LISTAR-UMA-CONTA
033400         UNTIL WRK-IDX-BUSCA > CPY0001A-ACCOUNT-QTDE

033500     DISPLAY '------------------------------------------------'
033600     DISPLAY 'ACCOUNTS LISTED: ' CPY0001A-ACCOUNT-QTDE
033700     .
033800*----------------------------------------------------------------*
033900*> cobol-lint CL002 0030-end
034000 0030-END.                       EXIT.
034100*----------------------------------------------------------------*

034200*----------------------------------------------------------------*
034300*    DISPLAY ONE BALANCE LINE
034400*----------------------------------------------------------------*
034500*> cobol-lint CL002 0031-listar-uma-conta
034600 0031-LISTAR-UMA-CONTA           SECTION.
034700*----------------------------------------------------------------*

034800     SET CPY0001A-ACCT-IDX       TO WRK-IDX-BUSCA
034900     MOVE CPY0001A-TAB-BALANCE(CPY0001A-ACCT-IDX)
035000                                 TO WRK-SALDO-EDIT
035100     MOVE SPACES                 TO WRK-LINHA-RELATORIO
035200     STRING CPY0001A-TAB-NUMBER(CPY0001A-ACCT-IDX)
035300                 DELIMITED BY SPACE
035400            ' : '                DELIMITED BY SIZE
035500            WRK-SALDO-EDIT       DELIMITED BY SIZE
035600            INTO WRK-LINHA-RELATORIO
035700     END-STRING
035800     DISPLAY WRK-LINHA-RELATORIO
035900     ADD 1                       TO WRK-IDX-BUSCA
036000     .
036100*----------------------------------------------------------------*
036200*> cobol-lint CL002 0031-end
036300 0031-END.                       EXIT.
036400*----------------------------------------------------------------*






