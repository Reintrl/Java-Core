000100******************************************************************
000200* NIGHTLY WIRE TRANSFER POSTING - BATCH DRIVER
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. TRANSF1A.
000600 AUTHOR. R. SANTOS.
000700 INSTALLATION. FIRST MIDLAND BANK - DATA PROCESSING DIVISION.
000800 DATE-WRITTEN. 05/14/1987.
000900 DATE-COMPILED.
001000 SECURITY. CONFIDENTIAL - BANK OPERATIONS USE ONLY.
001100*================================================================*
001200*                         C H A N G E   L O G
001300*----------------------------------------------------------------*
001400* 870514 RJS 0001  INITIAL RELEASE - SINGLE TRANSFER ENTERED AT  *
001500*                  THE OPERATOR CONSOLE, POSTED AGAINST A FLAT   *
001600*                  TWO-ACCOUNT FILE, LOGGED TO TXTLOG.DAT        *
001700* 880203 RJS 0012  REPLACED OPERATOR PROMPTS WITH NIGHTLY PICKUP *
001800*                  OF KEYWORD-TAGGED REQUEST FILES - NO MORE     *
001900*                  ACCEPT/DISPLAY DIALOG ON THIS JOB             *
002000* 880901 RJS 0019  CONVERTED TRANSFER-FILE TO A DYNAMIC ASSIGN   *
002100*                  (WRK-CURRENT-PATH) SO ONE FD CAN SERVICE ALL  *
002200*                  OF THE NIGHT'S PICKUP FILES IN TURN           *
002300* 890410 RJS 0026  ACCOUNT TABLE AND BALANCE FILE I/O FACTORED   *
002400*                  OUT TO CTA0001A - THIS JOB NO LONGER OWNS     *
002500*                  THE BALANCE FILE FD                           *
002600* 890410 RJS 0027  LOG WRITING REPLACED BY CALL TO REL0003A -    *
002700*                  OPERATIONS REPORT IS NOW CUMULATIVE, NOT      *
002800*                  ONE LOG PER RUN                               *
002900* 910730 DLK 0031  ADDED FORMAT VALIDATION FOR SENDER/RECEIVER   *
003000*                  ACCOUNT NUMBERS (99999-99999) PER AUDIT       *
003100*                  FINDING 91-118                                *
003200* 930615 MLF 0052  AMOUNT PARSER NOW ACCEPTS A LEADING MINUS     *
003300*                  SIGN SO POSTING CATCHES IT AS A BAD AMOUNT    *
003400*                  INSTEAD OF A BAD FORMAT                       *
003500* 960222 DLK 0071  SAME-ACCOUNT TRANSFER NOW REJECTED BEFORE     *
003600*                  POSTING RATHER THAN LEFT TO CTA0001A          *
003700* 981109 RJS 0187  WIDENED TIMESTAMP AND DATE FIELDS FOR THE     *
003800*                  4-DIGIT YEAR - Y2K REMEDIATION PROJECT        *
003900* 000118 TOB 0201  VERIFIED Y2K ROLLOVER IN PARALLEL RUN - NO    *
004000*                  FURTHER CHANGE REQUIRED                       *
004100* 020305 TOB 0214  RAISED INPUT FILE TABLE FROM 50 TO 200        *
004200*                  ENTRIES - PICKUP VOLUME HAS GROWN             *
004300* 070925 MLF 0246  0001-LISTAR-ARQUIVOS SPLIT SO THE DIRECTORY   *
004400*                  WALK IS ITS OWN LOOP PARAGRAPH INSTEAD OF A   *
004500*                  PERFORM...UNTIL BURIED IN THE SETUP CODE      *
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS WRK-DASH-CLASS IS '-'.

005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    DYNAMIC ASSIGN - WRK-CURRENT-PATH HOLDS THE PICKUP FILE
005400*    CURRENTLY BEING PROCESSED (SEE CHANGE 880901)
005500     SELECT TRANSFER-FILE ASSIGN TO WRK-CURRENT-PATH
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WRK-TRANSFER-FS.

005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  TRANSFER-FILE.
006100 01  TRANSFER-FILE-LINE         PIC X(132).

006200 WORKING-STORAGE SECTION.
006300 77  FILLER                  PIC X(30) VALUE
006400     '* TRANSF1A WORKING STORAGE *'.

006500*----------- PICKUP DIRECTORY / ARCHIVE --------------------------
006600 01  WRK-DIR-PATTERN             PIC X(40) VALUE 'input/*.txt'.
006700 01  WRK-ARCHIVE-DIR             PIC X(20) VALUE 'archive/'.
006800 01  WRK-DIR-RESULT              PIC X(40) VALUE SPACES.
006900 01  WRK-DIR-STATUS              PIC S9(09) COMP VALUE ZERO.
007000 01  WRK-RENAME-STATUS           PIC S9(09) COMP VALUE ZERO.
007100 01  WRK-CURRENT-FILE            PIC X(40) VALUE SPACES.
007200 01  WRK-CURRENT-PATH            PIC X(80) VALUE SPACES.
007300 01  WRK-ARCHIVE-PATH            PIC X(80) VALUE SPACES.
007400 01  WRK-TRANSFER-FS             PIC X(02) VALUE SPACES.

007500*----------- PICKUP FILE NAME TABLE -------------------------------
007600 01  WRK-TAB-ARQUIVOS.
007700     05  WRK-QTDE-ARQUIVOS       PIC 9(005) COMP VALUE ZERO.
007800     05  WRK-ARQ-ENTRY OCCURS 200 TIMES
007900             INDEXED BY WRK-ARQ-IDX.
008000         10 WRK-ARQ-NOME         PIC X(40).
008100 01  WRK-IND-ARQ                 PIC 9(005) COMP VALUE ZERO.

008200*----------- LINE READ / PARSE ------------------------------------
008300 01  WRK-LINHA                   PIC X(132) VALUE SPACES.
008400 01  WRK-LINHA-TAGVIEW REDEFINES WRK-LINHA.
008500     05  WRK-LINHA-TAG8          PIC X(08).
008600     05  FILLER                  PIC X(124).
008700 01  WRK-EOF-ARQUIVO             PIC X(01) VALUE 'N'.
008800     88  WRK-FIM-ARQUIVO                 VALUE 'Y'.
008900     88  WRK-NAO-FIM-ARQUIVO             VALUE 'N'.

009000*----------- TRANSACTION ACCUMULATION ------------------------------
009100 01  WRK-TX-SEEN-FROM            PIC X(01) VALUE 'N'.
009200 01  WRK-TX-SEEN-TO              PIC X(01) VALUE 'N'.
009300 01  WRK-TX-SEEN-AMOUNT          PIC X(01) VALUE 'N'.
009400 01  WRK-TX-FROM-RAW             PIC X(40) VALUE SPACES.
009500 01  WRK-TX-TO-RAW               PIC X(40) VALUE SPACES.
009600 01  WRK-TX-AMOUNT-RAW           PIC X(20) VALUE SPACES.
009700 01  WRK-TX-VALID                PIC X(01) VALUE 'Y'.
009800 01  WRK-TX-MESSAGE              PIC X(80) VALUE SPACES.
009900 01  WRK-QTDE-OPERACOES          PIC 9(007) COMP VALUE ZERO.

010000*----------- AMOUNT PARSING ----------------------------------------
010100 01  WRK-DOT-COUNT                PIC 9(02) COMP VALUE ZERO.
010200 01  WRK-AMOUNT-NUMERIC-OK        PIC X(01) VALUE 'N'.
010300 01  WRK-AMOUNT-SIGN              PIC X(01) VALUE SPACE.
010400 01  WRK-AMOUNT-INT-STR           PIC X(20) VALUE SPACES.
010500 01  WRK-AMOUNT-DEC-STR           PIC X(20) VALUE SPACES.
010600 01  WRK-AMOUNT-INT-LEN           PIC 9(02) COMP VALUE ZERO.
010700 01  WRK-AMOUNT-DEC-LEN           PIC 9(02) COMP VALUE ZERO.
010800 01  WRK-AMOUNT-INT-START         PIC 9(02) COMP VALUE ZERO.
010900 01  WRK-AMOUNT-DIGIT-LEN         PIC S9(02) COMP VALUE ZERO.
011000 01  WRK-AMOUNT-INT-NUM           PIC 9(13) VALUE ZERO.
011100 01  WRK-AMOUNT-DEC-NUM           PIC 9(02) VALUE ZERO.
011200 01  WRK-AMOUNT-DEC-DIGIT1        PIC 9(01) VALUE ZERO.
011300 01  WRK-AMOUNT-DEC3              PIC 9(01) VALUE ZERO.
011400 01  WRK-AMOUNT-EDITED            PIC S9(13)V99 VALUE ZERO.

011500*----------- DESCRIPTION / AMOUNT DISPLAY --------------------------
011600 01  WRK-AMOUNT-EDIT-PIC          PIC -(12)9.99.
011700 01  WRK-AMOUNT-EDIT-X REDEFINES WRK-AMOUNT-EDIT-PIC
011800                                  PIC X(15).
011900 01  WRK-AMOUNT-LJ                PIC X(15) VALUE SPACES.
012000 01  WRK-LEAD-IDX                 PIC 9(02) COMP VALUE ZERO.
012100 01  WRK-LEAD-LEN                 PIC 9(02) COMP VALUE ZERO.

012200*----------- GENERIC TRAILING-LENGTH UTILITY ------------------------
012300 01  WRK-GENERIC-FIELD            PIC X(20) VALUE SPACES.
012400 01  WRK-GENERIC-LEN              PIC 9(02) COMP VALUE ZERO.
012500 01  WRK-GENERIC-IDX              PIC S9(02) COMP VALUE ZERO.

012600*----------- ACCOUNT FORMAT CHECK ------------------------------------
012700 01  WRK-CONTA-CHECK              PIC X(13) VALUE SPACES.
012800 01  WRK-ACCOUNT-OK               PIC X(01) VALUE 'N'.

012900*----------- TIMESTAMP ------------------------------------------------
013000 01  WRK-TIMESTAMP                PIC X(19) VALUE SPACES.
013100 01  WRK-TS-MASK.
013200     05  WRK-TS-ANO               PIC 9(004).
013300     05  FILLER                   PIC X(001) VALUE '-'.
013400     05  WRK-TS-MES               PIC 9(002).
013500     05  FILLER                   PIC X(001) VALUE '-'.
013600     05  WRK-TS-DIA               PIC 9(002).
013700     05  FILLER                   PIC X(001) VALUE SPACE.
013800     05  WRK-TS-HORA              PIC 9(002).
013900     05  FILLER                   PIC X(001) VALUE ':'.
014000     05  WRK-TS-MINUTO            PIC 9(002).
014100     05  FILLER                   PIC X(001) VALUE ':'.
014200     05  WRK-TS-SEGUNDO           PIC 9(002).
014300 01  WRK-TS-MASK-R REDEFINES WRK-TS-MASK.
014400     05  WRK-TS-MASK-X            PIC X(19).

014500*    SYSTEM DATE / TIME WORK AREA
014600 COPY COD001A.
014700*    ACCOUNT MASTER RECORD / TABLE
014800 COPY CPY0001A.
014900*    INTERNAL TRANSACTION RECORD / CTA0001A INTERFACE
015000 COPY CPY0002A.
015100*    OPERATION RESULT / REL0003A INTERFACE
015200 COPY CPY0003A.

015300*================================================================*
015400 PROCEDURE                       DIVISION.
015500*================================================================*

015600*----------------------------------------------------------------*
015700*    MAIN LINE - NIGHTLY TRANSFER RUN
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 0000-processar
016000 0000-PROCESSAR                  SECTION.
016100*----------------------------------------------------------------*

016200     PERFORM 0001-LISTAR-ARQUIVOS THRU 0001-END

016300     IF WRK-QTDE-ARQUIVOS = ZERO
016400         DISPLAY 'NO TRANSFER REQUEST FILES TO PROCESS'
016500     ELSE
016600         PERFORM 0003-CARREGAR-CONTAS
016700         PERFORM 0004-PROCESSAR-ARQUIVO
016800             VARYING WRK-IND-ARQ FROM 1 BY 1
016900             UNTIL WRK-IND-ARQ > WRK-QTDE-ARQUIVOS
017000         PERFORM 0022-REGRAVAR-CONTAS
017100         PERFORM 0023-LISTAR-SALDOS
017200     END-IF

017300     PERFORM 9999-FINALIZAR
017400     .
017500*----------------------------------------------------------------*
017600*> cobol-lint CL002 0000-end
017700 0000-END.                       EXIT.
017800*----------------------------------------------------------------*

017900*----------------------------------------------------------------*
018000*    LIST .TXT FILES IN THE PICKUP DIRECTORY - ENTERS AT
018100*    0001-LISTAR-ARQUIVOS, WALKS THE DIRECTORY AT -LOOP, AND
018200*    FALLS OUT TO 0001-END ONCE CBL_DIR_SCAN RETURNS NON-ZERO
018300*----------------------------------------------------------------*
018400*> cobol-lint CL002 0001-listar-arquivos
018500 0001-LISTAR-ARQUIVOS            SECTION.
018600*----------------------------------------------------------------*

018700     MOVE ZERO                   TO WRK-QTDE-ARQUIVOS
018800     CALL 'CBL_DIR_SCAN' USING WRK-DIR-PATTERN WRK-DIR-RESULT
018900         RETURNING WRK-DIR-STATUS
019000     .
019100*----------------------------------------------------------------*
019200*> cobol-lint CL002 0001-listar-arquivos-loop
019300 0001-LISTAR-ARQUIVOS-LOOP        SECTION.
019400*----------------------------------------------------------------*

019500     IF WRK-DIR-STATUS NOT = ZERO
019600         GO TO 0001-END
019700     END-IF

019800     PERFORM 0002-GUARDAR-ARQUIVO
019900     GO TO 0001-LISTAR-ARQUIVOS-LOOP
020000     .
020100*----------------------------------------------------------------*
020200*> cobol-lint CL002 0001-end
020300 0001-END.                       EXIT.
020400*----------------------------------------------------------------*

020500*----------------------------------------------------------------*
020600*    ADD ONE FILE NAME RETURNED BY CBL_DIR_SCAN TO THE TABLE
020700*----------------------------------------------------------------*
020800*> cobol-lint CL002 0002-guardar-arquivo
020900 0002-GUARDAR-ARQUIVO            SECTION.
021000*----------------------------------------------------------------*

021100     IF WRK-QTDE-ARQUIVOS < 200
021200         ADD 1                   TO WRK-QTDE-ARQUIVOS
021300         SET WRK-ARQ-IDX         TO WRK-QTDE-ARQUIVOS
021400         MOVE WRK-DIR-RESULT     TO WRK-ARQ-NOME(WRK-ARQ-IDX)
021500     END-IF

021600     CALL 'CBL_DIR_SCAN' USING WRK-DIR-PATTERN WRK-DIR-RESULT
021700         RETURNING WRK-DIR-STATUS
021800     .
021900*----------------------------------------------------------------*
022000*> cobol-lint CL002 0002-end
022100 0002-END.                       EXIT.
022200*----------------------------------------------------------------*

022300*----------------------------------------------------------------*
022400*    LOAD THE ACCOUNT MASTER FILE INTO THE IN-MEMORY TABLE
022500*----------------------------------------------------------------*
022600*> cobol-lint CL002 0003-carregar-contas
022700 0003-CARREGAR-CONTAS            SECTION.
022800*----------------------------------------------------------------*

022900     MOVE 'LOAD'                 TO CPY0002A-FUNCTION
023000     CALL 'CTA0001A' USING CPY0002A-TRANSACTION
023100     .
023200*----------------------------------------------------------------*
023300*> cobol-lint CL002 0003-end
023400 0003-END.                       EXIT.
023500*----------------------------------------------------------------*

023600*----------------------------------------------------------------*
023700*    PROCESS ONE PICKUP FILE (PERFORMED FOR EACH TABLE ENTRY)
023800*----------------------------------------------------------------*
023900*> cobol-lint CL002 0004-processar-arquivo
024000 0004-PROCESSAR-ARQUIVO          SECTION.
024100*----------------------------------------------------------------*

024200     SET WRK-ARQ-IDX             TO WRK-IND-ARQ
024300     MOVE WRK-ARQ-NOME(WRK-ARQ-IDX)
024400                                 TO WRK-CURRENT-FILE
024500     MOVE WRK-CURRENT-FILE       TO WRK-CURRENT-PATH

024600     PERFORM 0006-OBTER-TIMESTAMP-ARQUIVO
024700     PERFORM 0010-LIMPAR-TRANSACAO

024800     OPEN INPUT TRANSFER-FILE
024900     MOVE 'N'                    TO WRK-EOF-ARQUIVO
025000     PERFORM 0007-LER-LINHA UNTIL WRK-FIM-ARQUIVO
025100     CLOSE TRANSFER-FILE

025200     PERFORM 0021-ARQUIVAR-ARQUIVO
025300     .
025400*----------------------------------------------------------------*
025500*> cobol-lint CL002 0004-end
025600 0004-END.                       EXIT.
025700*----------------------------------------------------------------*

025800*----------------------------------------------------------------*
025900*    CAPTURE ONE PROCESSING TIMESTAMP FOR THE WHOLE FILE
026000*----------------------------------------------------------------*
026100*> cobol-lint CL002 0006-obter-timestamp-arquivo
026200 0006-OBTER-TIMESTAMP-ARQUIVO    SECTION.
026300*----------------------------------------------------------------*

026400     CALL 'PROGDATE' USING COD001A-REGISTRO

026500     MOVE COD001A-DATA-ANO       TO WRK-TS-ANO
026600     MOVE COD001A-DATA-MES       TO WRK-TS-MES
026700     MOVE COD001A-DATA-DIA       TO WRK-TS-DIA
026800     MOVE COD001A-HORA           TO WRK-TS-HORA
026900     MOVE COD001A-MINUTO         TO WRK-TS-MINUTO
027000     MOVE COD001A-SEGUNDO        TO WRK-TS-SEGUNDO
027100     MOVE WRK-TS-MASK-X          TO WRK-TIMESTAMP
027200     .
027300*----------------------------------------------------------------*
027400*> cobol-lint CL002 0006-end
027500 0006-END.                       EXIT.
027600*----------------------------------------------------------------*

027700*----------------------------------------------------------------*
027800*    READ ONE LINE OF THE CURRENT PICKUP FILE
027900*----------------------------------------------------------------*
028000*> cobol-lint CL002 0007-ler-linha
028100 0007-LER-LINHA                  SECTION.
028200*----------------------------------------------------------------*

028300     READ TRANSFER-FILE INTO WRK-LINHA
028400         AT END
028500             SET WRK-FIM-ARQUIVO TO TRUE
028600             PERFORM 0009-FECHAR-TRANSACAO-SE-HOUVER
028700         NOT AT END
028800             PERFORM 0008-TRATAR-LINHA
028900     END-READ
029000     .
029100*----------------------------------------------------------------*
029200*> cobol-lint CL002 0007-end
029300 0007-END.                       EXIT.
029400*----------------------------------------------------------------*

029500*----------------------------------------------------------------*
029600*    CLASSIFY ONE LINE - BLANK ENDS A TRANSACTION, ELSE ACCUMULATE
029700*----------------------------------------------------------------*
029800*> cobol-lint CL002 0008-tratar-linha
029900 0008-TRATAR-LINHA               SECTION.
030000*----------------------------------------------------------------*

030100     IF WRK-LINHA = SPACES
030200         PERFORM 0009-FECHAR-TRANSACAO-SE-HOUVER
030300     ELSE
030400         EVALUATE TRUE
030500             WHEN WRK-LINHA-TAG8(1:6) = 'from: '
030600                 MOVE WRK-LINHA(7:40)   TO WRK-TX-FROM-RAW
030700                 MOVE 'Y'               TO WRK-TX-SEEN-FROM
030800             WHEN WRK-LINHA-TAG8(1:4) = 'to: '
030900                 MOVE WRK-LINHA(5:40)   TO WRK-TX-TO-RAW
031000                 MOVE 'Y'               TO WRK-TX-SEEN-TO
031100             WHEN WRK-LINHA-TAG8(1:8) = 'amount: '
031200                 MOVE WRK-LINHA(9:20)   TO WRK-TX-AMOUNT-RAW
031300                 MOVE 'Y'               TO WRK-TX-SEEN-AMOUNT
031400             WHEN OTHER
031500                 CONTINUE
031600         END-EVALUATE
031700     END-IF
031800     .
031900*----------------------------------------------------------------*
032000*> cobol-lint CL002 0008-end
032100 0008-END.                       EXIT.
032200*----------------------------------------------------------------*

032300*----------------------------------------------------------------*
032400*    EMIT THE CURRENT TRANSACTION (IF ANY FIELD WAS SEEN)
032500*----------------------------------------------------------------*
032600*> cobol-lint CL002 0009-fechar-transacao-se-houver
032700 0009-FECHAR-TRANSACAO-SE-HOUVER SECTION.
032800*----------------------------------------------------------------*

032900     IF WRK-TX-SEEN-FROM = 'Y' OR WRK-TX-SEEN-TO = 'Y'
033000                                OR WRK-TX-SEEN-AMOUNT = 'Y'
033100         PERFORM 0011-VALIDAR-TRANSACAO
033200         PERFORM 0015-MONTAR-TRANSACAO
033300         PERFORM 0016-REGISTRAR-RESULTADO
033400         ADD 1                   TO WRK-QTDE-OPERACOES
033500     END-IF

033600     PERFORM 0010-LIMPAR-TRANSACAO
033700     .
033800*----------------------------------------------------------------*
033900*> cobol-lint CL002 0009-end
034000 0009-END.                       EXIT.
034100*----------------------------------------------------------------*

034200*----------------------------------------------------------------*
034300*    RESET THE TRANSACTION ACCUMULATOR FOR THE NEXT GROUP
034400*----------------------------------------------------------------*
034500*> cobol-lint CL002 0010-limpar-transacao
034600 0010-LIMPAR-TRANSACAO           SECTION.
034700*----------------------------------------------------------------*

034800     MOVE 'N'                    TO WRK-TX-SEEN-FROM
034900     MOVE 'N'                    TO WRK-TX-SEEN-TO
035000     MOVE 'N'                    TO WRK-TX-SEEN-AMOUNT
035100     MOVE SPACES                 TO WRK-TX-FROM-RAW
035200     MOVE SPACES                 TO WRK-TX-TO-RAW
035300     MOVE SPACES                 TO WRK-TX-AMOUNT-RAW
035400     MOVE 'Y'                    TO WRK-TX-VALID
035500     MOVE SPACES                 TO WRK-TX-MESSAGE
035600     .
035700*----------------------------------------------------------------*
035800*> cobol-lint CL002 0010-end
035900 0010-END.                       EXIT.
036000*----------------------------------------------------------------*

036100*----------------------------------------------------------------*
036200*    VALIDATE THE TRANSACTION - FIRST FAILURE WINS
036300*----------------------------------------------------------------*
036400*> cobol-lint CL002 0011-validar-transacao
036500 0011-VALIDAR-TRANSACAO          SECTION.
036600*----------------------------------------------------------------*

036700     MOVE 'Y'                    TO WRK-TX-VALID
036800     MOVE SPACES                 TO WRK-TX-MESSAGE

036900     IF (WRK-TX-SEEN-FROM = 'N') OR (WRK-TX-FROM-RAW = SPACES)
037000         MOVE 'N'                TO WRK-TX-VALID
037100         MOVE 'sender account not specified' TO WRK-TX-MESSAGE
037200     ELSE
037300     IF (WRK-TX-SEEN-TO = 'N') OR (WRK-TX-TO-RAW = SPACES)
037400         MOVE 'N'                TO WRK-TX-VALID
037500         MOVE 'receiver account not specified' TO WRK-TX-MESSAGE
037600     ELSE
037700     IF WRK-TX-SEEN-AMOUNT = 'N'
037800         MOVE 'N'                TO WRK-TX-VALID
037900         MOVE 'amount not specified' TO WRK-TX-MESSAGE
038000     ELSE
038100     IF WRK-TX-AMOUNT-RAW = SPACES
038200         MOVE 'N'                TO WRK-TX-VALID
038300         MOVE 'empty amount'     TO WRK-TX-MESSAGE
038400     ELSE
038500         PERFORM 0012-CONVERTER-VALOR
038600         IF WRK-AMOUNT-NUMERIC-OK = 'N'
038700             MOVE 'N'            TO WRK-TX-VALID
038800             MOVE 'invalid amount format' TO WRK-TX-MESSAGE
038900         ELSE
039000             MOVE WRK-TX-FROM-RAW(1:13) TO WRK-CONTA-CHECK
039100             PERFORM 0014-VALIDAR-FORMATO-CONTA
039200             IF WRK-ACCOUNT-OK = 'N'
039300                 MOVE 'N'        TO WRK-TX-VALID
039400                 MOVE 'invalid sender account format'
039500                                 TO WRK-TX-MESSAGE
039600             ELSE
039700                 MOVE WRK-TX-TO-RAW(1:13) TO WRK-CONTA-CHECK
039800                 PERFORM 0014-VALIDAR-FORMATO-CONTA
039900                 IF WRK-ACCOUNT-OK = 'N'
040000                     MOVE 'N'    TO WRK-TX-VALID
040100                     MOVE 'invalid receiver account format'
040200                                 TO WRK-TX-MESSAGE
040300                 ELSE
040400                 IF WRK-TX-FROM-RAW(1:11) = WRK-TX-TO-RAW(1:11)
040500                     MOVE 'N'    TO WRK-TX-VALID
040600                     MOVE 'cannot transfer to the same account'
040700                                 TO WRK-TX-MESSAGE
040800                 ELSE
040900                 IF WRK-AMOUNT-EDITED NOT > ZERO
041000                     MOVE 'N'    TO WRK-TX-VALID
041100                     MOVE 'invalid transfer amount'
041200                                 TO WRK-TX-MESSAGE
041300                 END-IF
041400                 END-IF
041500             END-IF
041600         END-IF
041700     END-IF
041800     END-IF
041900     END-IF
042000     END-IF
042100     .
042200*----------------------------------------------------------------*
042300*> cobol-lint CL002 0011-end
042400 0011-END.                       EXIT.
042500*----------------------------------------------------------------*

042600*----------------------------------------------------------------*
042700*    CONVERT THE FREE-TEXT AMOUNT TO A 2-DECIMAL NUMBER
042800*----------------------------------------------------------------*
042900*> cobol-lint CL002 0012-converter-valor
043000 0012-CONVERTER-VALOR            SECTION.
043100*----------------------------------------------------------------*

043200     MOVE 'N'                    TO WRK-AMOUNT-NUMERIC-OK
043300     MOVE ZERO                   TO WRK-AMOUNT-EDITED
043400     MOVE ZERO                   TO WRK-DOT-COUNT
043500     MOVE SPACES                 TO WRK-AMOUNT-SIGN
043600     MOVE SPACES                 TO WRK-AMOUNT-INT-STR
043700     MOVE SPACES                 TO WRK-AMOUNT-DEC-STR

043800     INSPECT WRK-TX-AMOUNT-RAW TALLYING WRK-DOT-COUNT
043900                                FOR ALL '.'

044000     IF WRK-DOT-COUNT > 1
044100         CONTINUE
044200     ELSE
044300         IF WRK-DOT-COUNT = 1
044400             UNSTRING WRK-TX-AMOUNT-RAW DELIMITED BY '.'
044500                 INTO WRK-AMOUNT-INT-STR WRK-AMOUNT-DEC-STR
044600             END-UNSTRING
044700         ELSE
044800             MOVE WRK-TX-AMOUNT-RAW  TO WRK-AMOUNT-INT-STR
044900         END-IF

045000         IF WRK-AMOUNT-INT-STR(1:1) = '-'
045100             MOVE '-'            TO WRK-AMOUNT-SIGN
045200             MOVE 2              TO WRK-AMOUNT-INT-START
045300         ELSE
045400             MOVE 1              TO WRK-AMOUNT-INT-START
045500         END-IF

045600         MOVE WRK-AMOUNT-INT-STR TO WRK-GENERIC-FIELD
045700         PERFORM 0090-MEDIR-GENERICO
045800         MOVE WRK-GENERIC-LEN    TO WRK-AMOUNT-INT-LEN

045900         MOVE WRK-AMOUNT-DEC-STR TO WRK-GENERIC-FIELD
046000         PERFORM 0090-MEDIR-GENERICO
046100         MOVE WRK-GENERIC-LEN    TO WRK-AMOUNT-DEC-LEN

046200         COMPUTE WRK-AMOUNT-DIGIT-LEN =
046300                 WRK-AMOUNT-INT-LEN - WRK-AMOUNT-INT-START + 1

046400         IF WRK-AMOUNT-DIGIT-LEN < 1
046500             CONTINUE
046600         ELSE
046700             IF WRK-AMOUNT-INT-STR
046800                     (WRK-AMOUNT-INT-START:WRK-AMOUNT-DIGIT-LEN)
046900                         IS NOT NUMERIC
047000                 CONTINUE
047100             ELSE
047200                 IF WRK-AMOUNT-DEC-LEN > 0 AND
047300                    WRK-AMOUNT-DEC-STR(1:WRK-AMOUNT-DEC-LEN)
047400                         IS NOT NUMERIC
047500                     CONTINUE
047600                 ELSE
047700                     MOVE ZERO   TO WRK-AMOUNT-INT-NUM
047800                     MOVE WRK-AMOUNT-INT-STR
047900                         (WRK-AMOUNT-INT-START:
048000                          WRK-AMOUNT-DIGIT-LEN)
048100                                 TO WRK-AMOUNT-INT-NUM
048200                     PERFORM 0013-ARREDONDAR-DECIMAL
048300                     COMPUTE WRK-AMOUNT-EDITED =
048400                         WRK-AMOUNT-INT-NUM +
048500                         (WRK-AMOUNT-DEC-NUM / 100)
048600                     IF WRK-AMOUNT-SIGN = '-'
048700                         COMPUTE WRK-AMOUNT-EDITED =
048800                                 WRK-AMOUNT-EDITED * -1
048900                     END-IF
049000                     MOVE 'Y'    TO WRK-AMOUNT-NUMERIC-OK
049100                 END-IF
049200             END-IF
049300         END-IF
049400     END-IF
049500     .
049600*----------------------------------------------------------------*
049700*> cobol-lint CL002 0012-end
049800 0012-END.                       EXIT.
049900*----------------------------------------------------------------*

050000*----------------------------------------------------------------*
050100*    ROUND THE DECIMAL PORTION TO 2 DIGITS, ROUND-HALF-UP
050200*----------------------------------------------------------------*
050300*> cobol-lint CL002 0013-arredondar-decimal
050400 0013-ARREDONDAR-DECIMAL         SECTION.
050500*----------------------------------------------------------------*

050600     MOVE ZERO                   TO WRK-AMOUNT-DEC-NUM
050700     MOVE ZERO                   TO WRK-AMOUNT-DEC3

050800     EVALUATE TRUE
050900         WHEN WRK-AMOUNT-DEC-LEN = 0
051000             CONTINUE
051100         WHEN WRK-AMOUNT-DEC-LEN = 1
051200             MOVE WRK-AMOUNT-DEC-STR(1:1)
051300                                 TO WRK-AMOUNT-DEC-DIGIT1
051400             COMPUTE WRK-AMOUNT-DEC-NUM =
051500                                 WRK-AMOUNT-DEC-DIGIT1 * 10
051600         WHEN OTHER
051700             MOVE WRK-AMOUNT-DEC-STR(1:2)
051800                                 TO WRK-AMOUNT-DEC-NUM
051900             IF WRK-AMOUNT-DEC-LEN > 2
052000                 MOVE WRK-AMOUNT-DEC-STR(3:1)
052100                                 TO WRK-AMOUNT-DEC3
052200                 IF WRK-AMOUNT-DEC3 NOT < 5
052300                     ADD 1       TO WRK-AMOUNT-DEC-NUM
052400                         ON SIZE ERROR
052500                             MOVE ZERO TO WRK-AMOUNT-DEC-NUM
052600                             ADD 1     TO WRK-AMOUNT-INT-NUM
052700                     END-ADD
052800                 END-IF
052900             END-IF
053000     END-EVALUATE
053100     .
053200*----------------------------------------------------------------*
053300*> cobol-lint CL002 0013-end
053400 0013-END.                       EXIT.
053500*----------------------------------------------------------------*

053600*----------------------------------------------------------------*
053700*    CHECK WRK-CONTA-CHECK AGAINST THE 99999-99999 FORM
053800*----------------------------------------------------------------*
053900*> cobol-lint CL002 0014-validar-formato-conta
054000 0014-VALIDAR-FORMATO-CONTA      SECTION.
054100*----------------------------------------------------------------*

054200     MOVE 'N'                    TO WRK-ACCOUNT-OK
054300     IF WRK-CONTA-CHECK(1:5) IS NUMERIC
054400        AND WRK-CONTA-CHECK(6:1) IS WRK-DASH-CLASS
054500        AND WRK-CONTA-CHECK(7:5) IS NUMERIC
054600        AND WRK-CONTA-CHECK(12:2) = SPACES
054700         MOVE 'Y'                TO WRK-ACCOUNT-OK
054800     END-IF
054900     .
055000*----------------------------------------------------------------*
055100*> cobol-lint CL002 0014-end
055200 0014-END.                       EXIT.
055300*----------------------------------------------------------------*

055400*----------------------------------------------------------------*
055500*    BUILD THE INTERNAL TRANSACTION RECORD AND POST IT
055600*----------------------------------------------------------------*
055700*> cobol-lint CL002 0015-montar-transacao
055800 0015-MONTAR-TRANSACAO           SECTION.
055900*----------------------------------------------------------------*

056000     IF WRK-TX-SEEN-FROM = 'Y' AND WRK-TX-FROM-RAW NOT = SPACES
056100         MOVE WRK-TX-FROM-RAW(1:13) TO CPY0002A-FROM-ACCOUNT
056200     ELSE
056300         MOVE 'NOT-SPECIFIED'    TO CPY0002A-FROM-ACCOUNT
056400     END-IF

056500     IF WRK-TX-SEEN-TO = 'Y' AND WRK-TX-TO-RAW NOT = SPACES
056600         MOVE WRK-TX-TO-RAW(1:13)   TO CPY0002A-TO-ACCOUNT
056700     ELSE
056800         MOVE 'NOT-SPECIFIED'    TO CPY0002A-TO-ACCOUNT
056900     END-IF

057000     IF WRK-AMOUNT-NUMERIC-OK = 'Y'
057100         MOVE WRK-AMOUNT-EDITED  TO CPY0002A-AMOUNT
057200     ELSE
057300         MOVE ZERO               TO CPY0002A-AMOUNT
057400     END-IF

057500     MOVE WRK-CURRENT-FILE       TO CPY0002A-FILENAME
057600     MOVE WRK-TIMESTAMP          TO CPY0002A-TIMESTAMP
057700     MOVE SPACES                 TO CPY0002A-POST-STATUS
057800     MOVE SPACES                 TO CPY0002A-POST-MESSAGE

057900     IF WRK-TX-VALID = 'Y'
058000         MOVE 'POST'             TO CPY0002A-FUNCTION
058100         CALL 'CTA0001A' USING CPY0002A-TRANSACTION
058200     ELSE
058300         MOVE 'ERROR'            TO CPY0002A-POST-STATUS
058400         MOVE WRK-TX-MESSAGE     TO CPY0002A-POST-MESSAGE
058500     END-IF
058600     .
058700*----------------------------------------------------------------*
058800*> cobol-lint CL002 0015-end
058900 0015-END.                       EXIT.
059000*----------------------------------------------------------------*

059100*----------------------------------------------------------------*
059200*    APPEND ONE LINE TO THE OPERATIONS REPORT
059300*----------------------------------------------------------------*
059400*> cobol-lint CL002 0016-registrar-resultado
059500 0016-REGISTRAR-RESULTADO        SECTION.
059600*----------------------------------------------------------------*

059700     MOVE 'APPEND'               TO CPY0003A-FUNCTION
059800     MOVE WRK-TIMESTAMP          TO CPY0003A-TIMESTAMP
059900     MOVE WRK-CURRENT-FILE       TO CPY0003A-FILENAME
060000     MOVE CPY0002A-POST-STATUS   TO CPY0003A-STATUS
060100     MOVE CPY0002A-POST-MESSAGE  TO CPY0003A-MESSAGE
060200     PERFORM 0017-MONTAR-DESCRICAO

060300     CALL 'REL0003A' USING CPY0003A-OPERATION-RESULT
060400     .
060500*----------------------------------------------------------------*
060600*> cobol-lint CL002 0016-end
060700 0016-END.                       EXIT.
060800*----------------------------------------------------------------*

060900*----------------------------------------------------------------*
061000*    BUILD "TRANSFER FROM <from> TO <to><amount>"
061100*----------------------------------------------------------------*
061200*> cobol-lint CL002 0017-montar-descricao
061300 0017-MONTAR-DESCRICAO           SECTION.
061400*----------------------------------------------------------------*

061500     PERFORM 0018-FORMATAR-VALOR
061600     STRING 'transfer from '     DELIMITED BY SIZE
061700            CPY0002A-FROM-ACCOUNT DELIMITED BY SPACE
061800            ' to '               DELIMITED BY SIZE
061900            CPY0002A-TO-ACCOUNT  DELIMITED BY SPACE
062000            WRK-AMOUNT-LJ        DELIMITED BY SPACE
062100            INTO CPY0003A-DESCRIPTION
062200     END-STRING
062300     .
062400*----------------------------------------------------------------*
062500*> cobol-lint CL002 0017-end
062600 0017-END.                       EXIT.
062700*----------------------------------------------------------------*

062800*----------------------------------------------------------------*
062900*    FORMAT THE AMOUNT AS COMPACT, LEFT-JUSTIFIED TEXT
063000*----------------------------------------------------------------*
063100*> cobol-lint CL002 0018-formatar-valor
063200 0018-FORMATAR-VALOR             SECTION.
063300*----------------------------------------------------------------*

063400     MOVE CPY0002A-AMOUNT        TO WRK-AMOUNT-EDIT-PIC
063500     MOVE 1                      TO WRK-LEAD-IDX
063600     PERFORM 0019-ACHAR-INICIO-VALOR
063700         UNTIL WRK-LEAD-IDX > 15
063800            OR WRK-AMOUNT-EDIT-X(WRK-LEAD-IDX:1) NOT = SPACE
063900     MOVE SPACES                 TO WRK-AMOUNT-LJ
064000     COMPUTE WRK-LEAD-LEN = 16 - WRK-LEAD-IDX
064100     IF WRK-LEAD-LEN > 0
064200         MOVE WRK-AMOUNT-EDIT-X(WRK-LEAD-IDX:WRK-LEAD-LEN)
064300                                 TO WRK-AMOUNT-LJ
064400     END-IF
064500     .
064600*----------------------------------------------------------------*
064700*> cobol-lint CL002 0018-end
064800 0018-END.                       EXIT.
064900*----------------------------------------------------------------*

065000*----------------------------------------------------------------*
065100*    STEP ONE POSITION TO THE RIGHT LOOKING FOR THE FIRST DIGIT
065200*----------------------------------------------------------------*
065300*> cobol-lint CL002 0019-achar-inicio-valor
065400 0019-ACHAR-INICIO-VALOR         SECTION.
065500*----------------------------------------------------------------*

065600     ADD 1                       TO WRK-LEAD-IDX
065700     .
065800*----------------------------------------------------------------*
065900*> cobol-lint CL002 0019-end
066000 0019-END.                       EXIT.
066100*----------------------------------------------------------------*

066200*----------------------------------------------------------------*
066300*    ARCHIVE THE PICKUP FILE JUST PROCESSED
066400*----------------------------------------------------------------*
066500*> cobol-lint CL002 0021-arquivar-arquivo
066600 0021-ARQUIVAR-ARQUIVO           SECTION.
066700*----------------------------------------------------------------*

066800     STRING WRK-ARCHIVE-DIR      DELIMITED BY SPACE
066900            WRK-CURRENT-FILE     DELIMITED BY SPACE
067000            INTO WRK-ARCHIVE-PATH
067100     END-STRING

067200     CALL 'CBL_DELETE_FILE' USING WRK-ARCHIVE-PATH
067300         RETURNING WRK-RENAME-STATUS
067400     CALL 'CBL_RENAME_FILE' USING WRK-CURRENT-PATH
067500         WRK-ARCHIVE-PATH
067600         RETURNING WRK-RENAME-STATUS
067700     .
067800*----------------------------------------------------------------*
067900*> cobol-lint CL002 0021-end
068000 0021-END.                       EXIT.
068100*----------------------------------------------------------------*

068200*----------------------------------------------------------------*
068300*    REWRITE THE ACCOUNT MASTER FILE FROM THE IN-MEMORY TABLE
068400*----------------------------------------------------------------*
068500*> cobol-lint CL002 0022-regravar-contas
068600 0022-REGRAVAR-CONTAS            SECTION.
068700*----------------------------------------------------------------*

068800     MOVE 'SAVE'                 TO CPY0002A-FUNCTION
068900     CALL 'CTA0001A' USING CPY0002A-TRANSACTION
069000     .
069100*----------------------------------------------------------------*
069200*> cobol-lint CL002 0022-end
069300 0022-END.                       EXIT.
069400*----------------------------------------------------------------*

069500*----------------------------------------------------------------*
069600*    PRINT THE BALANCE LISTING AND THE OPERATIONS COUNT
069700*----------------------------------------------------------------*
069800*> cobol-lint CL002 0023-listar-saldos
069900 0023-LISTAR-SALDOS              SECTION.
070000*----------------------------------------------------------------*

070100     MOVE 'LIST'                 TO CPY0002A-FUNCTION
070200     CALL 'CTA0001A' USING CPY0002A-TRANSACTION

070300     DISPLAY 'OPERATIONS PROCESSED: ' WRK-QTDE-OPERACOES
070400     .
070500*----------------------------------------------------------------*
070600*> cobol-lint CL002 0023-end
070700 0023-END.                       EXIT.
070800*----------------------------------------------------------------*

070900*----------------------------------------------------------------*
071000*    GENERIC UTILITY - LENGTH OF WRK-GENERIC-FIELD LESS TRAILING
071100*    SPACES (REUSED FOR BOTH HALVES OF THE PARSED AMOUNT)
071200*----------------------------------------------------------------*
071300*> cobol-lint CL002 0090-medir-generico
071400 0090-MEDIR-GENERICO             SECTION.
071500*----------------------------------------------------------------*

071600     MOVE 20                     TO WRK-GENERIC-IDX
071700     MOVE ZERO                   TO WRK-GENERIC-LEN
071800     PERFORM 0091-MEDIR-GENERICO-PASSO
071900         UNTIL WRK-GENERIC-IDX < 1 OR WRK-GENERIC-LEN NOT = ZERO
072000     .
072100*----------------------------------------------------------------*
072200*> cobol-lint CL002 0090-end
072300 0090-END.                       EXIT.
072400*----------------------------------------------------------------*

072500*----------------------------------------------------------------*
072600*    ONE STEP OF THE LENGTH SCAN ABOVE
072700*----------------------------------------------------------------*
072800*> cobol-lint CL002 0091-medir-generico-passo
072900 0091-MEDIR-GENERICO-PASSO       SECTION.
073000*----------------------------------------------------------------*

073100     IF WRK-GENERIC-FIELD(WRK-GENERIC-IDX:1) NOT = SPACE
073200         MOVE WRK-GENERIC-IDX    TO WRK-GENERIC-LEN
073300     ELSE
073400         SUBTRACT 1              FROM WRK-GENERIC-IDX
073500     END-IF
073600     .
073700*----------------------------------------------------------------*
073800*> cobol-lint CL002 0091-end
073900 0091-END.                       EXIT.
074000*----------------------------------------------------------------*

074100*----------------------------------------------------------------*
074200*    END OF RUN
074300*----------------------------------------------------------------*
074400*> cobol-lint CL002 9999-finalizar
074500 9999-FINALIZAR                  SECTION.
074600*----------------------------------------------------------------*

074700     DISPLAY 'TRANSFER RUN COMPLETE'
074800     STOP RUN
074900     .
075000*----------------------------------------------------------------*
075100*> cobol-lint CL002 9999-end
075200 9999-END.                       EXIT.
075300*----------------------------------------------------------------*



