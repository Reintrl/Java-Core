000100******************************************************************
000200* BATCH JOB - LIST TRANSFER OPERATIONS WITHIN A DATE RANGE
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RPTRNGA.
000600 AUTHOR. MLF.
000700 INSTALLATION. FIRST MIDLAND BANK - DATA PROCESSING DIVISION.
000800 DATE-WRITTEN. 04/06/1993.
000900 DATE-COMPILED.
001000 SECURITY. CONFIDENTIAL - BANK OPERATIONS USE ONLY.
001100*================================================================*
001200*                         C H A N G E   L O G
001300*----------------------------------------------------------------*
001400* 930406 MLF 0048  INITIAL RELEASE - OPERATOR KEYS A START AND   *
001500*                  END DATE, JOB DRIVES REL0003A FUNCTION LRNG   *
001600* 930721 MLF 0051  ADDED CALENDAR CHECK (MONTH 01-12, DAY WITHIN *
001700*                  DAYS-IN-MONTH INCLUDING LEAP YEAR) - A BAD    *
001800*                  DAY WAS SLIPPING THROUGH TO REL0003A          *
001900* 950118 DLK 0062  BAD DATE NOW ABENDS THE STEP WITH A MESSAGE   *
002000*                  INSTEAD OF CALLING REL0003A WITH GARBAGE      *
002100* 981109 RJS 0187  WIDENED YEAR TO 4 DIGITS THROUGHOUT - Y2K     *
002200*                  REMEDIATION PROJECT                          *
002300* 000118 TOB 0201  VERIFIED Y2K ROLLOVER IN PARALLEL RUN - NO    *
002400*                  FURTHER CHANGE REQUIRED                      *
002500* 070604 MLF 0240  WIDENED WRK-ANO-RESTO400 TO 3 DIGITS - A      *
002600*                  2-DIGIT REMAINDER WAS TRUNCATING THE YEAR     *
002700*                  MOD 400 CHECK AND WRONGLY ACCEPTING FEB 29    *
002800*                  FOR CENTURY YEARS LIKE 1900 AND 2100          *
002900* 070925 MLF 0243  START/END DATE CHECKS PULLED OUT OF THE MAIN  *
003000*                  LINE INTO 0000-VERIFICAR-DATAS SO A BAD START *
003100*                  DATE ABENDS WITHOUT WASTING A CHECK ON A END  *
003200*                  DATE THAT WILL NEVER BE USED                  *
003300*================================================================*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS WRK-DIGIT-CLASS IS '0123456789'.

003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 77  FILLER                  PIC X(30) VALUE
004100     '* RPTRNGA WORKING STORAGE *'.

004200*----------- OPERATOR INPUT -------------------------------------------
004300 01  WRK-START-DATE-IN           PIC X(10) VALUE SPACES.
004400 01  WRK-START-DATE-R REDEFINES WRK-START-DATE-IN.
004500     05  WRK-START-ANO           PIC X(04).
004600     05  FILLER                  PIC X(01).
004700     05  WRK-START-MES           PIC X(02).
004800     05  FILLER                  PIC X(01).
004900     05  WRK-START-DIA           PIC X(02).

005000 01  WRK-END-DATE-IN             PIC X(10) VALUE SPACES.
005100 01  WRK-END-DATE-R REDEFINES WRK-END-DATE-IN.
005200     05  WRK-END-ANO             PIC X(04).
005300     05  FILLER                  PIC X(01).
005400     05  WRK-END-MES             PIC X(02).
005500     05  FILLER                  PIC X(01).
005600     05  WRK-END-DIA             PIC X(02).

005700*----------- CALENDAR CHECK WORK AREA ----------------------------------
005800 01  WRK-CHECK-ANO               PIC X(04) VALUE SPACES.
005900 01  WRK-CHECK-MES               PIC X(02) VALUE SPACES.
006000 01  WRK-CHECK-DIA               PIC X(02) VALUE SPACES.
006100 01  WRK-CHECK-OK                PIC X(01) VALUE 'N'.
006200     88  WRK-DATA-VALIDA                VALUE 'Y'.
006300     88  WRK-DATA-INVALIDA              VALUE 'N'.

006400 01  WRK-ANO-NUM                 PIC 9(04) VALUE ZERO.
006500 01  WRK-MES-NUM                 PIC 9(02) COMP VALUE ZERO.
006600 01  WRK-DIA-NUM                 PIC 9(02) COMP VALUE ZERO.
006700 01  WRK-MAX-DIA                 PIC 9(02) COMP VALUE ZERO.
006800 01  WRK-ANO-RESTO4              PIC 9(02) COMP VALUE ZERO.
006900 01  WRK-ANO-RESTO100            PIC 9(02) COMP VALUE ZERO.
007000 01  WRK-ANO-RESTO400            PIC 9(03) COMP VALUE ZERO.

007100*----------- DAYS-IN-MONTH TABLE (NON-LEAP FEBRUARY) -------------------
007200 01  WRK-TAB-DIAS-MES.
007300     05  FILLER                  PIC 9(02) COMP VALUE 31.
007400     05  FILLER                  PIC 9(02) COMP VALUE 28.
007500     05  FILLER                  PIC 9(02) COMP VALUE 31.
007600     05  FILLER                  PIC 9(02) COMP VALUE 30.
007700     05  FILLER                  PIC 9(02) COMP VALUE 31.
007800     05  FILLER                  PIC 9(02) COMP VALUE 30.
007900     05  FILLER                  PIC 9(02) COMP VALUE 31.
008000     05  FILLER                  PIC 9(02) COMP VALUE 31.
008100     05  FILLER                  PIC 9(02) COMP VALUE 30.
008200     05  FILLER                  PIC 9(02) COMP VALUE 31.
008300     05  FILLER                  PIC 9(02) COMP VALUE 30.
008400     05  FILLER                  PIC 9(02) COMP VALUE 31.
008500 01  WRK-TAB-DIAS-MES-R REDEFINES WRK-TAB-DIAS-MES.
008600     05  WRK-DIAS-MES OCCURS 12 TIMES
008700                                 PIC 9(02) COMP.

008800*----------- RANGE BOUNDS BUILT FOR THE REL0003A CALL ------------------
008900 01  WRK-RANGE-START             PIC X(19) VALUE SPACES.
009000 01  WRK-RANGE-END                PIC X(19) VALUE SPACES.

009100 01  WRK-JOB-ABEND                PIC X(01) VALUE 'N'.

009200*    OPERATION RESULT / REL0003A CALL INTERFACE
009300 COPY CPY0003A.

009400*================================================================*
009500 PROCEDURE DIVISION.
009600*================================================================*

009700*----------------------------------------------------------------*
009800*    MAIN LINE
009900*----------------------------------------------------------------*
010000*> cobol-lint CL002 0000-processar
010100 0000-PROCESSAR                  SECTION.
010200*----------------------------------------------------------------*

010300     MOVE 'N'                    TO WRK-JOB-ABEND

010400     DISPLAY 'RPTRNGA - ENTER START DATE (YYYY-MM-DD):'
010500     ACCEPT WRK-START-DATE-IN
010600     DISPLAY 'RPTRNGA - ENTER END DATE (YYYY-MM-DD):'
010700     ACCEPT WRK-END-DATE-IN

010800     PERFORM 0000-VERIFICAR-DATAS THRU 0000-VERIFICAR-DATAS-END

010900     IF WRK-JOB-ABEND = 'N'
011000         PERFORM 0003-MONTAR-FAIXA
011100         MOVE SPACES             TO CPY0003A-OPERATION-RESULT
011200         MOVE 'LRNG'             TO CPY0003A-FUNCTION
011300         MOVE WRK-RANGE-START    TO CPY0003A-RANGE-START
011400         MOVE WRK-RANGE-END      TO CPY0003A-RANGE-END
011500         CALL 'REL0003A' USING CPY0003A-OPERATION-RESULT
011600     END-IF

011700     PERFORM 9999-FINALIZAR
011800     .
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0000-end
012100 0000-END.                       EXIT.
012200*----------------------------------------------------------------*

012300*----------------------------------------------------------------*
012400*    VALIDATE START THEN END DATE - A BAD START DATE ABENDS THE
012500*    STEP WITHOUT WASTING A CALENDAR CHECK ON AN END DATE THAT
012600*    WILL NEVER BE USED
012700*----------------------------------------------------------------*
012800*> cobol-lint CL002 0000-verificar-datas
012900 0000-VERIFICAR-DATAS            SECTION.
013000*----------------------------------------------------------------*

013100     MOVE WRK-START-ANO          TO WRK-CHECK-ANO
013200     MOVE WRK-START-MES          TO WRK-CHECK-MES
013300     MOVE WRK-START-DIA          TO WRK-CHECK-DIA
013400     PERFORM 0001-VALIDAR-DATA
013500     IF WRK-START-DATE-IN(5:1) NOT = '-'
013600        OR WRK-START-DATE-IN(8:1) NOT = '-'
013700         SET WRK-DATA-INVALIDA   TO TRUE
013800     END-IF
013900     IF WRK-DATA-INVALIDA
014000         DISPLAY 'RPTRNGA - START DATE IS NOT A VALID DATE'
014100         MOVE 'Y'                TO WRK-JOB-ABEND
014200         GO TO 0000-VERIFICAR-DATAS-END
014300     END-IF

014400     MOVE WRK-END-ANO            TO WRK-CHECK-ANO
014500     MOVE WRK-END-MES            TO WRK-CHECK-MES
014600     MOVE WRK-END-DIA            TO WRK-CHECK-DIA
014700     PERFORM 0001-VALIDAR-DATA
014800     IF WRK-END-DATE-IN(5:1) NOT = '-'
014900        OR WRK-END-DATE-IN(8:1) NOT = '-'
015000         SET WRK-DATA-INVALIDA   TO TRUE
015100     END-IF
015200     IF WRK-DATA-INVALIDA
015300         DISPLAY 'RPTRNGA - END DATE IS NOT A VALID DATE'
015400         MOVE 'Y'                TO WRK-JOB-ABEND
015500     END-IF
015600     .
015700*----------------------------------------------------------------*
015800*> cobol-lint CL002 0000-verificar-datas-end
015900 0000-VERIFICAR-DATAS-END.        EXIT.
016000*----------------------------------------------------------------*

016100*----------------------------------------------------------------*
016200*    VALIDATE ONE yyyy-MM-dd DATE (FORMAT AND CALENDAR RANGE)
016300*----------------------------------------------------------------*
016400*> cobol-lint CL002 0001-validar-data
016500 0001-VALIDAR-DATA               SECTION.
016600*----------------------------------------------------------------*

016700     MOVE 'Y'                    TO WRK-CHECK-OK

016800     IF WRK-CHECK-ANO IS NOT WRK-DIGIT-CLASS
016900        OR WRK-CHECK-MES IS NOT WRK-DIGIT-CLASS
017000        OR WRK-CHECK-DIA IS NOT WRK-DIGIT-CLASS
017100         MOVE 'N'                TO WRK-CHECK-OK
017200     END-IF

017300     IF WRK-CHECK-OK = 'Y'
017400         MOVE WRK-CHECK-ANO      TO WRK-ANO-NUM
017500         MOVE WRK-CHECK-MES      TO WRK-MES-NUM
017600         MOVE WRK-CHECK-DIA      TO WRK-DIA-NUM

017700         IF WRK-MES-NUM < 1 OR WRK-MES-NUM > 12
017800             MOVE 'N'            TO WRK-CHECK-OK
017900         END-IF
018000     END-IF

018100     IF WRK-CHECK-OK = 'Y'
018200         PERFORM 0002-OBTER-MAX-DIA
018300         IF WRK-DIA-NUM < 1 OR WRK-DIA-NUM > WRK-MAX-DIA
018400             MOVE 'N'            TO WRK-CHECK-OK
018500         END-IF
018600     END-IF

018700     MOVE WRK-CHECK-OK           TO WRK-DATA-VALIDA
018800     .
018900*----------------------------------------------------------------*
019000*> cobol-lint CL002 0001-end
019100 0001-END.                       EXIT.
019200*----------------------------------------------------------------*

019300*----------------------------------------------------------------*
019400*    LOOK UP THE DAYS IN THE GIVEN MONTH, ADJUSTING FEBRUARY
019500*    FOR A LEAP YEAR
019600*----------------------------------------------------------------*
019700*> cobol-lint CL002 0002-obter-max-dia
019800 0002-OBTER-MAX-DIA              SECTION.
019900*----------------------------------------------------------------*

020000     MOVE WRK-DIAS-MES(WRK-MES-NUM) TO WRK-MAX-DIA

020100     IF WRK-MES-NUM = 2
020200         DIVIDE WRK-ANO-NUM BY 4   GIVING WRK-ANO-RESTO4
020300                                   REMAINDER WRK-ANO-RESTO4
020400         DIVIDE WRK-ANO-NUM BY 100 GIVING WRK-ANO-RESTO100
020500                                   REMAINDER WRK-ANO-RESTO100
020600         DIVIDE WRK-ANO-NUM BY 400 GIVING WRK-ANO-RESTO400
020700                                   REMAINDER WRK-ANO-RESTO400
020800         IF (WRK-ANO-RESTO4 = 0 AND WRK-ANO-RESTO100 NOT = 0)
020900            OR WRK-ANO-RESTO400 = 0
021000             MOVE 29             TO WRK-MAX-DIA
021100         END-IF
021200     END-IF
021300     .
021400*----------------------------------------------------------------*
021500*> cobol-lint CL002 0002-end
021600 0002-END.                       EXIT.
021700*----------------------------------------------------------------*

021800*----------------------------------------------------------------*
021900*    BUILD THE [START 00:00:00, END 23:59:59] RANGE BOUNDS
022000*----------------------------------------------------------------*
022100*> cobol-lint CL002 0003-montar-faixa
022200 0003-MONTAR-FAIXA               SECTION.
022300*----------------------------------------------------------------*

022400     STRING WRK-START-DATE-IN    DELIMITED BY SIZE
022500            ' 00:00:00'          DELIMITED BY SIZE
022600            INTO WRK-RANGE-START
022700     END-STRING

022800     STRING WRK-END-DATE-IN      DELIMITED BY SIZE
022900            ' 23:59:59'          DELIMITED BY SIZE
023000            INTO WRK-RANGE-END
023100     END-STRING
023200     .
023300*----------------------------------------------------------------*
023400*> cobol-lint CL002 0003-end
023500 0003-END.                       EXIT.
023600*----------------------------------------------------------------*

023700*----------------------------------------------------------------*
023800*    END OF JOB
023900*----------------------------------------------------------------*
024000*> cobol-lint CL002 9999-finalizar
024100 9999-FINALIZAR                  SECTION.
024200*----------------------------------------------------------------*

024300     DISPLAY 'RPTRNGA - END OF LISTING'
024400     STOP RUN
024500     .
024600*----------------------------------------------------------------*
024700*> cobol-lint CL002 9999-end
024800 9999-END.                       EXIT.
024900*----------------------------------------------------------------*





